000100******************************************************************        
000200* SLTBRS01 - FILE-CONTROL ENTRY FOR THE TIEBREAK RESULT OUTPUT            
000300* FILE.  ONE RESULT WRITTEN PER REQUEST READ, SAME ORDER.                 
000400******************************************************************        
000500     SELECT TIEBREAK-RESULT-OUT                                           
000600         ASSIGN TO "TBRKRESO"                                             
000700         ORGANIZATION IS SEQUENTIAL                                       
000800         ACCESS MODE IS SEQUENTIAL                                        
000900         FILE STATUS IS TIEBREAK-RESULT-FILE-STATUS.                      
