000100******************************************************************        
000200* FDPRCT01 - RECORD LAYOUT FOR THE PRECINCT PORTION MANIFEST.             
000300* ONE RECORD PER PRECINCT PORTION ON THE ELECTION-DEFINITION              
000400* EXTRACT, ALREADY FLATTENED UPSTREAM OF THIS PROGRAM.                    
000500******************************************************************        
000600 FD  PRECINCT-MANIFEST-IN                                                 
000700     LABEL RECORDS ARE STANDARD                                           
000800     RECORD CONTAINS 70 CHARACTERS.                                       
000900                                                                          
000950*    PRECINCT-ID-ALPHA LETS 2100-VALIDATE-PRECINCT IN                     
000951*    CVRRDR01 DISPLAY A FAILING ID WITHOUT AN EDITED                      
000952*    NUMERIC MOVE -- THE RAW NINE BYTES ARE ENOUGH.                       
001000 01  PRECINCT-RECORD.                                                     
001100     05 PRECINCT-ID                    PIC 9(9).                          
001200     05 PRECINCT-ID-ALPHA REDEFINES                                       
001300        PRECINCT-ID                    PIC X(9).                          
001400     05 PRECINCT-NAME                  PIC X(60).                         
001450*    PRECINCT-NAME IS CARRIED FORWARD UNCHANGED INTO                      
001451*    CVR-PRECINCT-NAME ON EVERY BALLOT-RANKING-RECORD --                  
001452*    SEE FDBLOT01.                                                        
001500     05 FILLER                         PIC X(1).                          
