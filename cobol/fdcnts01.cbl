000100******************************************************************        
000200* FDCNTS01 - RECORD LAYOUT FOR THE CONTEST MANIFEST.  CARRIES             
000300* VOTE-FOR AND MAX-RANKS SO THE READER NEVER HAS TO GUESS AT              
000400* BALLOT SHAPE FOR A CONTEST IT HAS NOT SEEN BEFORE.                      
000500******************************************************************        
000600 FD  CONTEST-MANIFEST-IN                                                  
000700     LABEL RECORDS ARE STANDARD                                           
000800     RECORD CONTAINS 78 CHARACTERS.                                       
000900                                                                          
000950*    CONTEST-VOTE-FOR-ALPHA LETS A BAD MANIFEST VALUE BE                  
000951*    DISPLAYED RAW IF IT FAILS TO EDIT AS A NUMBER --                     
000952*    SEE THE VOTE-FOR SANITY CHECK IN 1100-LOAD-CONTEST-                  
000953*    TABLE.                                                               
001000 01  CONTEST-RECORD.                                                      
001100     05 CONTEST-ID                     PIC 9(9).                          
001200     05 CONTEST-NAME                   PIC X(60).                         
001300     05 CONTEST-VOTE-FOR               PIC 9(4).                          
001400     05 CONTEST-VOTE-FOR-ALPHA REDEFINES                                  
001500        CONTEST-VOTE-FOR                PIC X(4).                         
001600     05 CONTEST-MAX-RANKS               PIC 9(4).                         
001650*    CONTEST-MAX-RANKS IS CARRIED FOR THE DOWNSTREAM                      
001651*    TABULATOR'S BENEFIT -- THIS READER DOES NOT REJECT                   
001652*    A CS-RANK GREATER THAN THIS FIGURE.                                  
001700     05 FILLER                          PIC X(1).                         
