000100******************************************************************        
000200* FDRTLY01 - RECORD LAYOUT FOR THE ROUND-TALLY INPUT FILE.                
000300* RT-VOTES IS COMP-3 WITH 4 FRACTIONAL DIGITS -- SOME RCV                 
000400* COUNTING METHODS TRANSFER FRACTIONAL VOTES BETWEEN ROUNDS, SO           
000500* THIS FIELD MUST NEVER BE ROUNDED OR TRUNCATED ON THE WAY IN.            
000600******************************************************************        
000700 FD  ROUND-TALLY-IN                                                       
000800     LABEL RECORDS ARE STANDARD                                           
000900     RECORD CONTAINS 32 CHARACTERS.                                       
001000                                                                          
001100 01  ROUND-TALLY-RECORD.                                                  
001200     05 RT-ROUND-NUM                   PIC 9(4).                          
001300     05 RT-CANDIDATE-CODE               PIC X(20).                        
001400     05 RT-VOTES                        PIC S9(9)V9(4) COMP-3.            
001500     05 RT-VOTES-DISPLAY REDEFINES                                        
001600        RT-VOTES                        PIC S9(9)V9(4).                   
001650*    RT-VOTES-DISPLAY EXISTS ONLY SO A PROGRAMMER AT A                    
001651*    TERMINAL CAN DISPLAY THE FIGURE WHILE DEBUGGING --                   
001652*    PRODUCTION CODE ALWAYS READS RT-VOTES ITSELF.                        
001700     05 FILLER                          PIC X(1).                         
