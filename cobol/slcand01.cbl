000100******************************************************************        
000200* SLCAND01 - FILE-CONTROL ENTRY FOR THE CANDIDATE MANIFEST                
000300* INPUT FILE, THE CANDIDATE LIST OFF THE ELECTION-DEFINITION              
000350* EXTRACT, ALREADY FLATTENED.                                             
000400******************************************************************        
000500     SELECT CANDIDATE-MANIFEST-IN                                         
000600         ASSIGN TO "CANDDIN"                                              
000700         ORGANIZATION IS SEQUENTIAL                                       
000800         ACCESS MODE IS SEQUENTIAL                                        
000900         FILE STATUS IS CANDIDATE-FILE-STATUS.                            
