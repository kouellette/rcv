000100******************************************************************        
000200* PROGRAM:  CVRRDR01                                                      
000300* AUTHOR:   J R HENDRICKS                                                 
000400* PURPOSE:  READS THE PRECINCT, CONTEST AND CANDIDATE MANIFESTS           
000500*           AND THE FLATTENED CVR SESSION FILE PRODUCED BY THE            
000600*           ELECTION MANAGEMENT SYSTEM EXPORT JOB, VALIDATES              
000700*           EVERY FOREIGN KEY AS IT GOES, AND WRITES ONE                  
000800*           BALLOT-RANKING-RECORD PER RANKING MARK FOR THE                
000900*           ROUND-BY-ROUND TABULATION STEP THAT FOLLOWS THIS              
001000*           STEP IN THE ELECTION NIGHT JOB STREAM.                        
001100******************************************************************        
001200* CHANGE LOG.                                                             
001300*   DATE      BY    REQUEST   DESCRIPTION                                 
001400*   --------  ----  --------  ----------------------------------          
001500*   01/08/87  JRH   8612-009  ORIGINAL WRITE-UP.  LOADS THE               
001600*                             PRECINCT/BALLOT-COUNT MANIFESTS             
001700*                             FOR THE OPTICAL SCAN TALLY LOADER.          
001800*   06/22/88  JRH   8805-114  ADDED CONTEST-VOTE-FOR SO MULTI             
001900*                             SEAT CONTESTS TALLY CORRECTLY.              
002000*   11/03/89  DWP   8910-047  FIXED PRECINCT TABLE OVERFLOW WHEN          
002100*                             A COUNTY RAN MORE THAN 500 PORTIONS.        
002200*   04/17/91  DWP   9103-201  CANDIDATE CODE NOW CARRIED AS TEXT,         
002300*                             NOT PACKED NUMERIC -- SOME BALLOT           
002400*                             VENDORS REUSE NUMBERS ACROSS FILES.         
002500*   09/09/93  RMS   9308-066  ADDED PER-CONTEST CANDIDATE COUNT           
002600*                             SO AN EMPTY CONTEST ABORTS CLEANLY.         
002700*   02/14/95  RMS   9501-019  REWORKED FOR THE NEW EMS EXPORT             
002800*                             LAYOUT -- SESSION-BASED RECORDS             
002900*                             REPLACE THE OLD PUNCH-CARD BATCHES.         
003000*   12/01/98  KTO   9811-088  Y2K: CENTURY DIGITS ADDED TO ALL            
003100*                             DATE-BEARING FIELDS ON THIS RUN.            
003200*   08/19/99  KTO   9908-013  Y2K REGRESSION FIX -- PROGRESS              
003300*                             COUNTER DISPLAY USED A 2-DIGIT YEAR.        
003400*   03/02/01  KTO   0102-077  RAN FIRST CERTIFIED TEST AGAINST THE        
003500*                             COUNTY'S NEW TOUCHSCREEN BALLOTS.           
003600*   10/11/04  BLF   0409-132  SUPPORT FOR "CURRENT ADJUDICATION"          
003700*                             FLAG -- RE-SCANNED BALLOTS NO               
003800*                             LONGER DOUBLE-COUNT.                        
003900*   05/06/09  BLF   0904-055  CARD UNWRAP FOR MULTI-CARD BALLOT           
004000*                             STYLES (FIRST CARD ONLY, PER                
004100*                             ELECTIONS COUNSEL RULING 09-04).            
004200*   07/14/14  AQD   1406-201  CONVERTED TO THE DOMINION EXPORT            
004300*                             LAYOUT FOR THE RANKED CHOICE VOTING         
004400*                             PILOT CONTESTS.                             
004500*   02/27/19  AQD   1902-048  RANKING RECORDS NOW CARRY THE               
004600*                             BALLOT TYPE ID FOR STYLE AUDITS.            
004700*   09/18/23  MPC   2309-310  RCV CONVERSION PROJECT.  REPLACED           
004800*                             THE OLD VOTE-FOR-ONE READER BODY            
004900*                             WITH FULL RANKED-BALLOT VALIDATION          
005000*                             AND EMISSION, PER TABULATOR SPEC.           
005100*   09/18/23  MPC   2309-312  REVIEW COMMENT PASS -- ADDED                
005200*                             PARAGRAPH-LEVEL NARRATIVE THROUGHOUT        
005300*                             SO THE NEXT PROGRAMMER CAN FOLLOW           
005400*                             THE VALIDATION CHAIN WITHOUT A DESK         
005500*                             CHECK.                                      
005600******************************************************************        
005700 IDENTIFICATION DIVISION.                                                 
005800 PROGRAM-ID. CVRRDR01.                                                    
005900 AUTHOR. J R HENDRICKS.                                                   
006000 INSTALLATION. COUNTY ELECTIONS DATA CENTER.                              
006100 DATE-WRITTEN. 01/08/87.                                                  
006200 DATE-COMPILED.                                                           
006300 SECURITY. COUNTY ELECTIONS DIVISION - RESTRICTED.                        
006400                                                                          
006500 ENVIRONMENT DIVISION.                                                    
006600 CONFIGURATION SECTION.                                                   
006700* SPECIAL-NAMES CARRIES THE PRINTER CHANNEL THIS SHOP STILL USES          
006800* FOR THE OCCASIONAL HARD-COPY ERROR LISTING, AND THE UPSI SWITCH         
006900* THE OPERATOR SETS ON A CANVASS-BOARD RERUN SO A SUPERSEDED CVR          
007000* SET CAN BE REPROCESSED WITHOUT A JCL CHANGE.                            
007100 SPECIAL-NAMES.                                                           
007200     C01 IS TOP-OF-FORM                                                   
007300     UPSI-0 ON STATUS IS RCV-RERUN-MODE-ON                                
007400            OFF STATUS IS RCV-RERUN-MODE-OFF.                             
007500                                                                          
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800* FIVE SEQUENTIAL FILES -- THREE ELECTION-DEFINITION MANIFESTS,           
007900* ONE CVR SESSION INPUT, AND THE SINGLE RANKING OUTPUT FILE THAT          
008000* FEEDS THE ROUND-BY-ROUND TABULATION STEP.                               
008100                                                                          
008200     COPY "slprct01.cbl".                                                 
008300     COPY "slcnts01.cbl".                                                 
008400     COPY "slcand01.cbl".                                                 
008500     COPY "slcvrs01.cbl".                                                 
008600     COPY "slblot01.cbl".                                                 
008700                                                                          
008800 DATA DIVISION.                                                           
008900 FILE SECTION.                                                            
009000                                                                          
009100* MANIFEST AND SESSION RECORD LAYOUTS -- SEE EACH FD COPYBOOK'S           
009200* OWN BANNER FOR THE FIELD-LEVEL BUSINESS RULES.                          
009300     COPY "fdprct01.cbl".                                                 
009400     COPY "fdcnts01.cbl".                                                 
009500     COPY "fdcand01.cbl".                                                 
009600     COPY "fdcvrs01.cbl".                                                 
009700     COPY "fdblot01.cbl".                                                 
009800                                                                          
009900 WORKING-STORAGE SECTION.                                                 
010000* FILE-STATUS BYTES -- NOT CURRENTLY TESTED PAST OPEN, BUT KEPT           
010100* AVAILABLE FOR AN OPERATOR TO DISPLAY DURING AN ABEND DUMP READ.         
010200 77   PRECINCT-FILE-STATUS               PIC X(2).                        
010300 77   CONTEST-FILE-STATUS                PIC X(2).                        
010400 77   CANDIDATE-FILE-STATUS              PIC X(2).                        
010500 77   CVR-SESSION-FILE-STATUS            PIC X(2).                        
010600 77   BALLOT-RANKING-FILE-STATUS         PIC X(2).                        
010700                                                                          
010800* END-OF-FILE SWITCHES FOR EACH OF THE FOUR SEQUENTIAL INPUT              
010900* FILES.                                                                  
011000 77   PRECINCT-FILE-AT-END               PIC X VALUE "N".                 
011100 77   CONTEST-FILE-AT-END                PIC X VALUE "N".                 
011200 77   CANDIDATE-FILE-AT-END              PIC X VALUE "N".                 
011300 77   CVR-SESSION-FILE-AT-END            PIC X VALUE "N".                 
011400                                                                          
011500* "FOUND" FLAGS SET BY THE TABLE-SEARCH PARAGRAPHS BELOW -- EACH          
011600* ONE DRIVES A FATAL-ABORT TEST IMMEDIATELY AFTER ITS SEARCH LOOP.        
011700 77   PRECINCT-FOUND                     PIC X VALUE "N".                 
011800 77   CONTEST-FOUND                      PIC X VALUE "N".                 
011900 77   CANDIDATE-CODE-FOUND               PIC X VALUE "N".                 
012000                                                                          
012100* RUN TOTALS.  BALLOT-RECORD-COUNT IS THE RUN'S "DID WE PRODUCE           
012200* ANYTHING" CHECK (STEP 5); PROGRESS-COUNT IS RESET EVERY 50,000          
012300* RECORDS SO THE OPERATOR SEES A HEARTBEAT ON A BUSY PRECINCT DAY.        
012400 77   BALLOT-RECORD-COUNT                PIC 9(8) COMP VALUE ZERO.        
012500 77   PROGRESS-COUNT                     PIC 9(5) COMP VALUE ZERO.        
012600                                                                          
012700* WORK AREA FOR TURNING THE NUMERIC CANDIDATE-ID INTO ITS                 
012800* LEFT-JUSTIFIED DECIMAL-STRING CANDIDATE CODE -- SEE                     
012900* 1225-TRIM-CANDIDATE-ID-TO-CODE BELOW.                                   
013000 77   CANDIDATE-ID-EDIT                  PIC Z(8)9.                       
013100 77   CANDIDATE-ID-LEAD-SPACES           PIC 9(2) COMP VALUE ZERO.        
013200                                                                          
013300     COPY "wsprct01.cbl".                                                 
013400     COPY "wscnts01.cbl".                                                 
013500     COPY "wscand01.cbl".                                                 
013600                                                                          
013700 PROCEDURE DIVISION.                                                      
013800                                                                          
013900* MAINLINE -- LOAD THE THREE ELECTION-DEFINITION TABLES FIRST SO          
014000* EVERY FOREIGN KEY ON THE CVR SESSION FILE CAN BE CHECKED AGAINST        
014100* THEM IN ONE PASS, THEN WALK THE SESSION FILE, THEN REFUSE TO            
014200* HAND OFF AN EMPTY OUTPUT FILE TO THE TABULATION STEP.                   
014300 0000-MAINLINE.                                                           
014400*    STEPS 1-3 LOAD THE THREE REFERENCE MANIFESTS.                        
014500     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                              
014600     PERFORM 1000-LOAD-PRECINCT-TABLE THRU 1000-EXIT.                     
014700     PERFORM 1100-LOAD-CONTEST-TABLE THRU 1100-EXIT.                      
014800     PERFORM 1200-LOAD-CANDIDATE-TABLE THRU 1200-EXIT.                    
014900*    STEP 4 WALKS THE CVR SESSION FILE AND WRITES THE RANKINGS.           
015000     PERFORM 2000-PROCESS-CVR-SESSIONS THRU 2000-EXIT.                    
015100*    STEP 5 REFUSES TO HAND AN EMPTY OUTPUT FILE TO THE NEXT STEP.        
015200     PERFORM 2900-CHECK-ANY-RECORDS-OUT THRU 2900-EXIT.                   
015300     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                             
015400     STOP RUN.                                                            
015500                                                                          
015600*-----------------------------------------------------------------        
015700* FILE OPEN / CLOSE                                                       
015800*-----------------------------------------------------------------        
015900* ALL FIVE FILES ARE HELD OPEN FOR THE FULL RUN -- THE SESSION            
016000* FILE IS READ ONCE, IN FILE ORDER, SO THERE IS NO NEED TO REOPEN         
016100* ANY OF THEM BETWEEN STEPS.                                              
016200 0100-OPEN-FILES.                                                         
016300     OPEN INPUT PRECINCT-MANIFEST-IN.                                     
016400     OPEN INPUT CONTEST-MANIFEST-IN.                                      
016500     OPEN INPUT CANDIDATE-MANIFEST-IN.                                    
016600     OPEN INPUT CVR-SESSION-IN.                                           
016700     OPEN OUTPUT BALLOT-RANKING-OUT.                                      
016800 0100-EXIT.                                                               
016900     EXIT.                                                                
017000                                                                          
017100* NORMAL END-OF-RUN CLOSE.  THE FATAL-ABORT PATH BELOW CLOSES THE         
017200* SAME FIVE FILES ITSELF RATHER THAN FALLING THROUGH TO HERE, SO          
017300* AN ABORTED RUN NEVER RELIES ON MAINLINE REACHING THIS PARAGRAPH.        
017400 0900-CLOSE-FILES.                                                        
017500     CLOSE PRECINCT-MANIFEST-IN.                                          
017600     CLOSE CONTEST-MANIFEST-IN.                                           
017700     CLOSE CANDIDATE-MANIFEST-IN.                                         
017800     CLOSE CVR-SESSION-IN.                                                
017900     CLOSE BALLOT-RANKING-OUT.                                            
018000 0900-EXIT.                                                               
018100     EXIT.                                                                
018200                                                                          
018300*-----------------------------------------------------------------        
018400* STEP 1 - LOAD THE PRECINCT PORTION MANIFEST INTO A TABLE                
018500*-----------------------------------------------------------------        
018600* THE TABLE IS KEYED BY PRECINCT-ID AND SEARCHED LINEARLY BY              
018700* 2110-SEARCH-PRECINCT-ENTRY BELOW.  A COUNTY WITH NO PRECINCT            
018800* DATA AT ALL IS A SETUP ERROR UPSTREAM OF THIS JOB, SO THE RUN           
018900* ABORTS RATHER THAN PRODUCING AN EMPTY RANKING FILE.                     
019000 1000-LOAD-PRECINCT-TABLE.                                                
019100     MOVE ZERO TO PRECINCT-TABLE-COUNT.                                   
019200     PERFORM 1010-READ-PRECINCT-RECORD THRU 1010-EXIT.                    
019300     PERFORM 1020-STORE-PRECINCT-RECORD THRU 1020-EXIT                    
019400         UNTIL PRECINCT-FILE-AT-END = "Y".                                
019500     IF PRECINCT-TABLE-COUNT = ZERO                                       
019600         DISPLAY "CVRRDR01 - NO PRECINCT DATA FOUND"                      
019700         GO TO 9000-FATAL-ABORT.                                          
019800 1000-EXIT.                                                               
019900     EXIT.                                                                
020000                                                                          
020100* READ-AHEAD PATTERN USED BY EVERY SEQUENTIAL FILE IN THIS                
020200* PROGRAM -- THE FIRST RECORD IS READ BEFORE THE PROCESSING LOOP          
020300* STARTS, AND EACH PROCESSING PARAGRAPH READS THE NEXT ONE AS ITS         
020400* LAST STEP, SO THE LOOP'S UNTIL TEST SEES END-OF-FILE THE SAME           
020500* PASS IT HAPPENS.                                                        
020600 1010-READ-PRECINCT-RECORD.                                               
020700     READ PRECINCT-MANIFEST-IN                                            
020800         AT END MOVE "Y" TO PRECINCT-FILE-AT-END.                         
020900 1010-EXIT.                                                               
021000     EXIT.                                                                
021100                                                                          
021200* ONE ENTRY PER PRECINCT PORTION.  PRECINCT-NAME IS CARRIED HERE          
021300* SO 2110-SEARCH-PRECINCT-ENTRY CAN STAMP IT DIRECTLY ONTO THE            
021400* OUTGOING BALLOT-RANKING-RECORD WITHOUT A SECOND LOOKUP PASS.            
021500 1020-STORE-PRECINCT-RECORD.                                              
021600     ADD 1 TO PRECINCT-TABLE-COUNT.                                       
021700     SET PRECINCT-TABLE-IDX TO PRECINCT-TABLE-COUNT.                      
021800     MOVE PRECINCT-ID TO PT-PRECINCT-ID(PRECINCT-TABLE-IDX).              
021900     MOVE PRECINCT-NAME TO PT-PRECINCT-NAME(PRECINCT-TABLE-IDX).          
022000     PERFORM 1010-READ-PRECINCT-RECORD THRU 1010-EXIT.                    
022100 1020-EXIT.                                                               
022200     EXIT.                                                                
022300                                                                          
022400*-----------------------------------------------------------------        
022500* STEP 2 - LOAD THE CONTEST MANIFEST INTO A TABLE                         
022600*-----------------------------------------------------------------        
022700* CONTEST-VOTE-FOR AND CONTEST-MAX-RANKS ARE CARRIED FORWARD HERE         
022800* FOR THE DOWNSTREAM ROUND-BY-ROUND STEP'S OWN USE; THIS PROGRAM          
022900* DOES NOT INSPECT EITHER ONE -- IT ONLY VALIDATES THE CONTEST ID         
023000* ITSELF AND THAT AT LEAST ONE CANDIDATE IS ON FILE FOR IT.               
023100 1100-LOAD-CONTEST-TABLE.                                                 
023200     MOVE ZERO TO CONTEST-TABLE-COUNT.                                    
023300     PERFORM 1110-READ-CONTEST-RECORD THRU 1110-EXIT.                     
023400     PERFORM 1120-STORE-CONTEST-RECORD THRU 1120-EXIT                     
023500         UNTIL CONTEST-FILE-AT-END = "Y".                                 
023600     IF CONTEST-TABLE-COUNT = ZERO                                        
023700         DISPLAY "CVRRDR01 - NO CONTEST DATA FOUND"                       
023800         GO TO 9000-FATAL-ABORT.                                          
023900 1100-EXIT.                                                               
024000     EXIT.                                                                
024100                                                                          
024200* SAME READ-AHEAD SHAPE AS 1010-READ-PRECINCT-RECORD ABOVE.               
024300 1110-READ-CONTEST-RECORD.                                                
024400     READ CONTEST-MANIFEST-IN                                             
024500         AT END MOVE "Y" TO CONTEST-FILE-AT-END.                          
024600 1110-EXIT.                                                               
024700     EXIT.                                                                
024800                                                                          
024900* CT-CONTEST-CANDIDATE-COUNT STARTS AT ZERO AND IS BUMPED BY              
025000* 1235-BUMP-CONTEST-CANDIDATE-COUNT AS THE CANDIDATE MANIFEST IS          
025100* LOADED IN STEP 3 -- A CONTEST THAT NEVER GETS BUMPED HAS NO             
025200* CANDIDATES ON FILE AND FAILS 2200-VALIDATE-CONTEST LATER.               
025300 1120-STORE-CONTEST-RECORD.                                               
025400     ADD 1 TO CONTEST-TABLE-COUNT.                                        
025500     SET CONTEST-TABLE-IDX TO CONTEST-TABLE-COUNT.                        
025600     MOVE CONTEST-ID TO CT-CONTEST-ID(CONTEST-TABLE-IDX).                 
025700     MOVE CONTEST-NAME TO CT-CONTEST-NAME(CONTEST-TABLE-IDX).             
025800     MOVE CONTEST-VOTE-FOR                                                
025900         TO CT-CONTEST-VOTE-FOR(CONTEST-TABLE-IDX).                       
026000     MOVE CONTEST-MAX-RANKS                                               
026100         TO CT-CONTEST-MAX-RANKS(CONTEST-TABLE-IDX).                      
026200     MOVE ZERO TO CT-CONTEST-CANDIDATE-COUNT(CONTEST-TABLE-IDX).          
026300     PERFORM 1110-READ-CONTEST-RECORD THRU 1110-EXIT.                     
026400 1120-EXIT.                                                               
026500     EXIT.                                                                
026600                                                                          
026700*-----------------------------------------------------------------        
026800* STEP 3 - LOAD THE CANDIDATE MANIFEST; BUILD THE FULL CANDIDATE          
026900* LIST AND, PER CONTEST, THE SET OF VALID CANDIDATE CODES.                
027000* CANDIDATE-ID COMES IN NUMERIC AND MUST BE CARRIED DOWNSTREAM AS         
027100* ITS DECIMAL STRING FORM -- SEE 1225-TRIM-CANDIDATE-ID-TO-CODE.          
027200*-----------------------------------------------------------------        
027300* CONTEST-CANDIDATE-COUNT (DISTINCT FROM CT-CONTEST-CANDIDATE-            
027400* COUNT ABOVE) IS A FLAT, CROSS-CONTEST TABLE OF VALID CODE/              
027500* CONTEST PAIRS -- IT IS WHAT 2215-SEARCH-CANDIDATE-CODE                  
027600* ACTUALLY SEARCHES.                                                      
027700 1200-LOAD-CANDIDATE-TABLE.                                               
027800     MOVE ZERO TO CANDIDATE-TABLE-COUNT.                                  
027900     MOVE ZERO TO CONTEST-CANDIDATE-COUNT.                                
028000     PERFORM 1210-READ-CANDIDATE-RECORD THRU 1210-EXIT.                   
028100     PERFORM 1220-STORE-CANDIDATE-RECORD THRU 1220-EXIT                   
028200         UNTIL CANDIDATE-FILE-AT-END = "Y".                               
028300     IF CANDIDATE-TABLE-COUNT = ZERO                                      
028400         DISPLAY "CVRRDR01 - NO CANDIDATE DATA FOUND"                     
028500         GO TO 9000-FATAL-ABORT.                                          
028600 1200-EXIT.                                                               
028700     EXIT.                                                                
028800                                                                          
028900* SAME READ-AHEAD SHAPE AS 1010-READ-PRECINCT-RECORD ABOVE.               
029000 1210-READ-CANDIDATE-RECORD.                                              
029100     READ CANDIDATE-MANIFEST-IN                                           
029200         AT END MOVE "Y" TO CANDIDATE-FILE-AT-END.                        
029300 1210-EXIT.                                                               
029400     EXIT.                                                                
029500                                                                          
029600* EVERY CANDIDATE RECORD READ DRIVES THREE THINGS: THE FULL               
029700* CANDIDATE TABLE ENTRY, THE CROSS-CONTEST CODE TABLE ENTRY, AND          
029800* THE BUMP OF ITS OWN CONTEST'S CANDIDATE COUNT.                          
029900 1220-STORE-CANDIDATE-RECORD.                                             
030000     ADD 1 TO CANDIDATE-TABLE-COUNT.                                      
030100     SET CANDIDATE-TABLE-IDX TO CANDIDATE-TABLE-COUNT.                    
030200     PERFORM 1225-TRIM-CANDIDATE-ID-TO-CODE THRU 1225-EXIT.               
030300     MOVE CANDIDATE-NAME                                                  
030400         TO CN-CANDIDATE-NAME(CANDIDATE-TABLE-IDX).                       
030500     MOVE CANDIDATE-CONTEST-ID                                            
030600         TO CN-CANDIDATE-CONTEST-ID(CANDIDATE-TABLE-IDX).                 
030700     PERFORM 1230-STORE-CONTEST-CANDIDATE-ENTRY THRU 1230-EXIT.           
030800     PERFORM 1210-READ-CANDIDATE-RECORD THRU 1210-EXIT.                   
030900 1220-EXIT.                                                               
031000     EXIT.                                                                
031100                                                                          
031200* CANDIDATE-ID IS A ZERO-SUPPRESSED NUMERIC FIELD ON THE MANIFEST;        
031300* THE CANDIDATE CODE CARRIED ON THE CVR SESSION FILE AND COMPARED         
031400* BYTE-FOR-BYTE THROUGHOUT THIS PROGRAM IS ITS LEFT-JUSTIFIED             
031500* DECIMAL STRING, WITH NO LEADING ZEROS OR SPACES.  COUNT THE             
031600* LEADING SPACES THE EDIT PICTURE PRODUCES AND SLICE THEM OFF.            
031700 1225-TRIM-CANDIDATE-ID-TO-CODE.                                          
031800     MOVE CANDIDATE-ID TO CANDIDATE-ID-EDIT.                              
031900     MOVE ZERO TO CANDIDATE-ID-LEAD-SPACES.                               
032000     INSPECT CANDIDATE-ID-EDIT TALLYING CANDIDATE-ID-LEAD-SPACES          
032100         FOR LEADING SPACE.                                               
032200     MOVE SPACE TO CN-CANDIDATE-CODE(CANDIDATE-TABLE-IDX).                
032300     MOVE CANDIDATE-ID-EDIT(CANDIDATE-ID-LEAD-SPACES + 1:)                
032400         TO CN-CANDIDATE-CODE(CANDIDATE-TABLE-IDX).                       
032500 1225-EXIT.                                                               
032600     EXIT.                                                                
032700                                                                          
032800* THE CROSS-CONTEST TABLE HOLDS ONE ENTRY PER VALID CODE/CONTEST          
032900* PAIR, SO THE SAME CANDIDATE CODE ON TWO DIFFERENT CONTESTS (A           
033000* MULTI-CONTEST BALLOT STYLE) NEVER COLLIDES WITH ITSELF.                 
033100 1230-STORE-CONTEST-CANDIDATE-ENTRY.                                      
033200     ADD 1 TO CONTEST-CANDIDATE-COUNT.                                    
033300     SET CONTEST-CANDIDATE-IDX TO CONTEST-CANDIDATE-COUNT.                
033400     MOVE CANDIDATE-CONTEST-ID                                            
033500         TO CC-CONTEST-ID(CONTEST-CANDIDATE-IDX).                         
033600     MOVE CN-CANDIDATE-CODE(CANDIDATE-TABLE-IDX)                          
033700         TO CC-CANDIDATE-CODE(CONTEST-CANDIDATE-IDX).                     
033800     PERFORM 1235-BUMP-CONTEST-CANDIDATE-COUNT THRU 1235-EXIT             
033900         VARYING CONTEST-TABLE-IDX FROM 1 BY 1                            
034000         UNTIL CONTEST-TABLE-IDX > CONTEST-TABLE-COUNT.                   
034100 1230-EXIT.                                                               
034200     EXIT.                                                                
034300                                                                          
034400* A SHORT LINEAR SCAN OF THE CONTEST TABLE FOR THE ONE ENTRY WHOSE        
034500* ID MATCHES THIS CANDIDATE'S CONTEST-ID.  THE CONTEST TABLE IS           
034600* SMALL (A HANDFUL OF CONTESTS PER BALLOT STYLE) SO A FULL SCAN           
034700* PER CANDIDATE RECORD IS CHEAP ENOUGH NOT TO WARRANT A BINARY            
034800* SEARCH OR A SECOND INDEX.                                               
034900 1235-BUMP-CONTEST-CANDIDATE-COUNT.                                       
035000     IF CT-CONTEST-ID(CONTEST-TABLE-IDX) = CANDIDATE-CONTEST-ID           
035100         ADD 1 TO                                                         
035200             CT-CONTEST-CANDIDATE-COUNT(CONTEST-TABLE-IDX).               
035300 1235-EXIT.                                                               
035400     EXIT.                                                                
035500                                                                          
035600*-----------------------------------------------------------------        
035700* STEP 4 - WALK THE FLATTENED CVR SESSION FILE IN FILE ORDER              
035800*-----------------------------------------------------------------        
035900* THIS IS THE HEART OF THE PROGRAM.  EACH CVR-SESSION-RECORD IS           
036000* ONE RANKING MARK ON ONE BALLOT -- ONE TABULATOR/BATCH/RECORD-ID         
036100* SESSION CAN PRODUCE MANY SESSION RECORDS, ONE PER RANK MARKED,          
036200* AND THEY ARRIVE ALREADY FLATTENED (ONE CARD PER RANK) BY THE            
036300* UPSTREAM EMS EXPORT JOB -- THIS PROGRAM DOES NOT ITSELF UNWRAP          
036400* A MULTI-CARD BALLOT STYLE, IT ONLY VALIDATES AND RE-EMITS.              
036500 2000-PROCESS-CVR-SESSIONS.                                               
036600     MOVE ZERO TO BALLOT-RECORD-COUNT.                                    
036700     MOVE ZERO TO PROGRESS-COUNT.                                         
036800     PERFORM 2010-READ-CVR-SESSION THRU 2010-EXIT.                        
036900     PERFORM 2020-HANDLE-CVR-SESSION THRU 2020-EXIT                       
037000         UNTIL CVR-SESSION-FILE-AT-END = "Y".                             
037100 2000-EXIT.                                                               
037200     EXIT.                                                                
037300                                                                          
037400* SAME READ-AHEAD SHAPE AS THE MANIFEST READERS ABOVE, BUT THIS           
037500* IS THE ONE THAT ACTUALLY DRIVES THE BALLOT RANKING OUTPUT --            
037600* EVERY OTHER FILE IN THE PROGRAM IS LOADED INTO A TABLE ONCE AND         
037700* LEFT ALONE.                                                             
037800 2010-READ-CVR-SESSION.                                                   
037900     READ CVR-SESSION-IN                                                  
038000         AT END MOVE "Y" TO CVR-SESSION-FILE-AT-END.                      
038100 2010-EXIT.                                                               
038200     EXIT.                                                                
038300                                                                          
038400* CS-IS-CURRENT IS THE CURRENT-ADJUDICATION FLAG CARRIED OVER             
038500* UNCHANGED FROM THE DOMINION EXPORT.  A SESSION MARKED "N" WAS           
038600* RE-ADJUDICATED BY THE CANVASS BOARD AND SUPERSEDED BY A LATER           
038700* SESSION FOR THE SAME BALLOT -- IT IS SKIPPED HERE WITHOUT EVEN          
038800* ENTERING THE VALIDATION CHAIN, SO A SUPERSEDED MARK CAN NEVER           
038900* REACH THE OUTPUT FILE AND DOUBLE-COUNT A VOTE.                          
039000 2020-HANDLE-CVR-SESSION.                                                 
039100     IF CS-SESSION-IS-CURRENT                                             
039200         PERFORM 2100-VALIDATE-PRECINCT THRU 2100-EXIT                    
039300         PERFORM 2200-VALIDATE-CONTEST THRU 2200-EXIT                     
039400         PERFORM 2210-VALIDATE-CANDIDATE-CODE THRU 2210-EXIT              
039500         PERFORM 2300-EMIT-BALLOT-RANKING-RECORD THRU 2300-EXIT           
039600         PERFORM 2250-BUMP-PROGRESS-COUNT THRU 2250-EXIT.                 
039700     PERFORM 2010-READ-CVR-SESSION THRU 2010-EXIT.                        
039800 2020-EXIT.                                                               
039900     EXIT.                                                                
040000                                                                          
040100*-----------------------------------------------------------------        
040200* STEP 4B - RESOLVE THE PRECINCT ID AGAINST THE PRECINCT TABLE            
040300*-----------------------------------------------------------------        
040400* EVERY SESSION RECORD MUST NAME A PRECINCT PORTION THAT IS               
040500* ACTUALLY ON THE MANIFEST -- A PRECINCT ID THAT DOES NOT RESOLVE         
040600* MEANS THE EMS EXPORT AND THE MANIFEST EXPORT DISAGREED ABOUT            
040700* THE BALLOT STYLE SET FOR THIS RUN, WHICH THIS SHOP TREATS AS A          
040800* SETUP ERROR SERIOUS ENOUGH TO HALT THE WHOLE RUN RATHER THAN            
040900* GUESS.  THE RESOLVED PRECINCT NAME IS STAMPED ONTO CVR-PRECINCT-        
041000* NAME FOR THE EVENTUAL BALLOT-RANKING-RECORD.                            
041100 2100-VALIDATE-PRECINCT.                                                  
041200     MOVE "N" TO PRECINCT-FOUND.                                          
041300     PERFORM 2110-SEARCH-PRECINCT-ENTRY THRU 2110-EXIT                    
041400         VARYING PRECINCT-TABLE-IDX FROM 1 BY 1                           
041500         UNTIL PRECINCT-TABLE-IDX > PRECINCT-TABLE-COUNT                  
041600            OR PRECINCT-FOUND = "Y".                                      
041700     IF PRECINCT-FOUND = "N"                                              
041800         DISPLAY "CVRRDR01 - PRECINCT ID NOT FOUND IN "                   
041900             "MANIFEST DATA"                                              
042000         GO TO 9000-FATAL-ABORT.                                          
042100 2100-EXIT.                                                               
042200     EXIT.                                                                
042300                                                                          
042400* LINEAR SCAN, ONE TABLE ENTRY PER PERFORM.  STOPS THE INSTANT A          
042500* MATCH IS FOUND BECAUSE THE PERFORM...VARYING CLAUSE ABOVE TESTS         
042600* PRECINCT-FOUND EVERY ITERATION.                                         
042700 2110-SEARCH-PRECINCT-ENTRY.                                              
042800     IF PT-PRECINCT-ID(PRECINCT-TABLE-IDX) = CS-PRECINCT-ID               
042900         MOVE "Y" TO PRECINCT-FOUND                                       
043000         MOVE PT-PRECINCT-NAME(PRECINCT-TABLE-IDX)                        
043100             TO CVR-PRECINCT-NAME.                                        
043200 2110-EXIT.                                                               
043300     EXIT.                                                                
043400                                                                          
043500*-----------------------------------------------------------------        
043600* STEP 4D - VALIDATE THE CONTEST ID AND THAT IT HAS CANDIDATES            
043700*-----------------------------------------------------------------        
043800* TWO SEPARATE FAILURE MODES SHARE ONE FATAL-ABORT MESSAGE, BY            
043900* DESIGN: AN UNKNOWN CONTEST ID AND A KNOWN CONTEST ID WITH NO            
044000* CANDIDATES ON FILE BOTH MEAN THE SAME THING TO THE OPERATOR --          
044100* THE CONTEST CANNOT BE TABULATED -- SO THERE IS NO VALUE IN              
044200* TELLING THEM APART ON THE CONSOLE.                                      
044300 2200-VALIDATE-CONTEST.                                                   
044400     MOVE "N" TO CONTEST-FOUND.                                           
044500     PERFORM 2205-SEARCH-CONTEST-ENTRY THRU 2205-EXIT                     
044600         VARYING CONTEST-TABLE-IDX FROM 1 BY 1                            
044700         UNTIL CONTEST-TABLE-IDX > CONTEST-TABLE-COUNT                    
044800            OR CONTEST-FOUND = "Y".                                       
044900     IF CONTEST-FOUND = "N"                                               
045000         DISPLAY "CVRRDR01 - UNKNOWN CONTEST ID FOUND WHILE "             
045100             "PARSING CVR"                                                
045200         GO TO 9000-FATAL-ABORT.                                          
045300* CONTEST-FOUND ALONE IS NOT ENOUGH -- CT-CONTEST-CANDIDATE-COUNT         
045400* MUST BE GREATER THAN ZERO OR THE CONTEST MADE IT ONTO THE               
045500* MANIFEST WITH NO CANDIDATES, WHICH THE ROUND-BY-ROUND STEP              
045600* CANNOT TABULATE EITHER.                                                 
045700     IF CT-CONTEST-CANDIDATE-COUNT(CONTEST-TABLE-IDX) = ZERO              
045800         DISPLAY "CVRRDR01 - UNKNOWN CONTEST ID FOUND WHILE "             
045900             "PARSING CVR"                                                
046000         GO TO 9000-FATAL-ABORT.                                          
046100 2200-EXIT.                                                               
046200     EXIT.                                                                
046300                                                                          
046400* LINEAR SCAN OF THE CONTEST TABLE, SAME SHAPE AS                         
046500* 2110-SEARCH-PRECINCT-ENTRY -- STOPS THE INSTANT A MATCH SETS            
046600* CONTEST-FOUND, PER THE PERFORM...VARYING CLAUSE IN THE CALLER.          
046700 2205-SEARCH-CONTEST-ENTRY.                                               
046800     IF CT-CONTEST-ID(CONTEST-TABLE-IDX) = CS-CONTEST-ID                  
046900         MOVE "Y" TO CONTEST-FOUND.                                       
047000 2205-EXIT.                                                               
047100     EXIT.                                                                
047200                                                                          
047300*-----------------------------------------------------------------        
047400* STEP 4D CONT'D - VALIDATE THE MARKED CANDIDATE CODE                     
047500*-----------------------------------------------------------------        
047600* THE CANDIDATE CODE MUST BE VALID FOR *THIS* CONTEST, NOT MERELY         
047700* SOMEWHERE ON THE MANIFEST -- SEE 2215-SEARCH-CANDIDATE-CODE'S           
047800* COMPOUND TEST.  A CODE THAT IS VALID FOR A DIFFERENT CONTEST ON         
047900* THE SAME BALLOT STYLE STILL FAILS HERE, WHICH IS THE WHOLE              
048000* REASON THE CROSS-CONTEST TABLE CARRIES CONTEST-ID ALONGSIDE THE         
048100* CANDIDATE CODE RATHER THAN A BARE LIST OF CODES.                        
048200 2210-VALIDATE-CANDIDATE-CODE.                                            
048300     MOVE "N" TO CANDIDATE-CODE-FOUND.                                    
048400     PERFORM 2215-SEARCH-CANDIDATE-CODE THRU 2215-EXIT                    
048500         VARYING CONTEST-CANDIDATE-IDX FROM 1 BY 1                        
048600         UNTIL CONTEST-CANDIDATE-IDX > CONTEST-CANDIDATE-COUNT            
048700            OR CANDIDATE-CODE-FOUND = "Y".                                
048800     IF CANDIDATE-CODE-FOUND = "N"                                        
048900         DISPLAY "CVRRDR01 - CANDIDATE CODE IS NOT VALID FOR "            
049000             "CONTEST"                                                    
049100         GO TO 9000-FATAL-ABORT.                                          
049200 2210-EXIT.                                                               
049300     EXIT.                                                                
049400                                                                          
049500* THE CANDIDATE CODE IS CARRIED AND COMPARED AS TEXT, NEVER MOVED         
049600* INTO A NUMERIC FIELD OR COMPUTED ON -- PER THE 04/17/91 CHANGE          
049700* ABOVE, SOME BALLOT VENDORS REUSE NUMBERS ACROSS EXPORT FILES, SO        
049800* A NUMERIC COMPARE WOULD RISK A FALSE MATCH.                             
049900 2215-SEARCH-CANDIDATE-CODE.                                              
050000     IF CC-CONTEST-ID(CONTEST-CANDIDATE-IDX) = CS-CONTEST-ID              
050100        AND CC-CANDIDATE-CODE(CONTEST-CANDIDATE-IDX)                      
050200            = CS-CANDIDATE-CODE                                           
050300         MOVE "Y" TO CANDIDATE-CODE-FOUND.                                
050400 2215-EXIT.                                                               
050500     EXIT.                                                                
050600                                                                          
050700*-----------------------------------------------------------------        
050800* STEP 6 - PROGRESS TOTALS (INFORMATIONAL ONLY)                           
050900*-----------------------------------------------------------------        
051000* A DISPLAY EVERY 50,000 RECORDS, NOT A PRINTED REPORT -- THIS IS         
051100* PURELY SO THE OPERATOR WATCHING THE CONSOLE ON A BUSY COUNTY'S          
051200* ELECTION NIGHT RUN KNOWS THE JOB IS STILL MOVING.  IT HAS NO            
051300* BEARING ON THE TABULATION ITSELF.                                       
051400 2250-BUMP-PROGRESS-COUNT.                                                
051500     ADD 1 TO PROGRESS-COUNT.                                             
051600     IF PROGRESS-COUNT = 50000                                            
051700         DISPLAY "CVRRDR01 - " BALLOT-RECORD-COUNT                        
051800             " BALLOT RANKING RECORDS WRITTEN SO FAR"                     
051900         MOVE ZERO TO PROGRESS-COUNT.                                     
052000 2250-EXIT.                                                               
052100     EXIT.                                                                
052200                                                                          
052300*-----------------------------------------------------------------        
052400* EMIT ONE BALLOT-RANKING-RECORD FOR THIS RANK/CANDIDATE PAIR             
052500*-----------------------------------------------------------------        
052600* ONLY REACHED AFTER ALL THREE FOREIGN KEYS HAVE CLEARED THE              
052700* VALIDATION CHAIN ABOVE, SO EVERY FIELD MOVED HERE IS ALREADY            
052800* KNOWN GOOD.  CVR-PRECINCT-NAME WAS FILLED IN BY                         
052900* 2110-SEARCH-PRECINCT-ENTRY, NOT MOVED HERE, SINCE THE SEARCH            
053000* PARAGRAPH HAD THE TABLE ENTRY IN HAND ALREADY.                          
053100 2300-EMIT-BALLOT-RANKING-RECORD.                                         
053200*    TABULATOR/BATCH/RECORD-ID TOGETHER IDENTIFY THE PHYSICAL             
053300*    BALLOT THIS RANKING MARK CAME FROM, FOR AUDIT TRACEABILITY.          
053400     MOVE CS-CONTEST-ID TO CVR-CONTEST-ID.                                
053500     MOVE CS-TABULATOR-ID TO CVR-TABULATOR-ID.                            
053600     MOVE CS-BATCH-ID TO CVR-BATCH-ID.                                    
053700     MOVE CS-RECORD-ID TO CVR-RECORD-ID.                                  
053800     MOVE CS-BALLOT-TYPE-ID TO CVR-BALLOT-TYPE-ID.                        
053900     MOVE CS-RANK TO CVR-RANK.                                            
054000     MOVE CS-CANDIDATE-CODE TO CVR-CANDIDATE-CODE.                        
054100     WRITE BALLOT-RANKING-RECORD.                                         
054200     ADD 1 TO BALLOT-RECORD-COUNT.                                        
054300 2300-EXIT.                                                               
054400     EXIT.                                                                
054500                                                                          
054600*-----------------------------------------------------------------        
054700* STEP 5 - A RUN THAT PRODUCED NOTHING IS A FAILED RUN                    
054800*-----------------------------------------------------------------        
054900* EVEN IF EVERY MANIFEST LOADED CLEANLY AND THE SESSION FILE READ         
055000* TO END-OF-FILE WITHOUT A SINGLE VALIDATION FAILURE, A SESSION           
055100* FILE WITH NO CURRENT RECORDS AT ALL (FOR INSTANCE, A RERUN WHERE        
055200* EVERY SESSION WAS SUPERSEDED) MUST STILL HALT THE RUN -- THE            
055300* TABULATION STEP CANNOT RUN AGAINST AN EMPTY RANKING FILE.               
055400 2900-CHECK-ANY-RECORDS-OUT.                                              
055500     IF BALLOT-RECORD-COUNT = ZERO                                        
055600         DISPLAY "CVRRDR01 - NO CAST VOTE RECORD DATA FOUND"              
055700         GO TO 9000-FATAL-ABORT.                                          
055800 2900-EXIT.                                                               
055900     EXIT.                                                                
056000                                                                          
056100*-----------------------------------------------------------------        
056200* FATAL ABORT - ANY PARSE/VALIDATION FAILURE DISCARDS THE WHOLE           
056300* RUN.  A NON-ZERO RETURN-CODE STOPS THE JOB STREAM BEFORE THE            
056400* NEXT STEP COPIES BALLOT-RANKING-OUT FORWARD, SO A PARTIAL FILE          
056500* NEVER REACHES THE TABULATION STEP.                                      
056600*-----------------------------------------------------------------        
056700* RETURN-CODE 16 IS THIS SHOP'S STANDING CONVENTION FOR "DATA             
056800* PROBLEM, DO NOT CONTINUE THE STREAM" ON ANY ELECTIONS JOB --            
056900* SEE THE OPERATIONS RUN BOOK, NOT REPEATED HERE.                         
057000 9000-FATAL-ABORT.                                                        
057100     CLOSE PRECINCT-MANIFEST-IN.                                          
057200     CLOSE CONTEST-MANIFEST-IN.                                           
057300     CLOSE CANDIDATE-MANIFEST-IN.                                         
057400     CLOSE CVR-SESSION-IN.                                                
057500     CLOSE BALLOT-RANKING-OUT.                                            
057600     DISPLAY "CVRRDR01 - RUN ABORTED - SEE MESSAGE ABOVE".                
057700     MOVE 16 TO RETURN-CODE.                                              
057800     STOP RUN.                                                            
