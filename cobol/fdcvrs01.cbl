000100******************************************************************        
000200* FDCVRS01 - RECORD LAYOUT FOR THE FLATTENED CVR SESSION FILE.            
000300* CS-IS-CURRENT IS THE CURRENT-ADJUDICATION FLAG CARRIED OVER             
000400* FROM THE DOMINION EXPORT -- AN "N" MEANS THE SESSION WAS                
000450* RE-ADJUDICATED                                                          
000500* AND MUST BE SKIPPED WITHOUT EMITTING ANY BALLOT-RANKING-RECORD.         
000600******************************************************************        
000700 FD  CVR-SESSION-IN                                                       
000800     LABEL RECORDS ARE STANDARD                                           
000900     RECORD CONTAINS 91 CHARACTERS.                                       
000950*    FIELD ORDER BELOW MATCHES THE DOMINION EXPORT COLUMN                 
000951*    ORDER SO A DESK CHECK AGAINST A RAW EXPORT LINE NEEDS                
000952*    NO CROSS-REFERENCE SHEET.                                            
001000                                                                          
001100 01  CVR-SESSION-RECORD.                                                  
001200     05 CS-TABULATOR-ID                PIC 9(9).                          
001300     05 CS-BATCH-ID                     PIC 9(9).                         
001400     05 CS-RECORD-ID                    PIC X(20).                        
001500     05 CS-IS-CURRENT                   PIC X(1).                         
001600        88 CS-SESSION-IS-CURRENT        VALUE "Y".                        
001700        88 CS-SESSION-IS-SUPERSEDED     VALUE "N".                        
001750*    A SUPERSEDED SESSION (CS-IS-CURRENT = "N") STILL                     
001751*    ARRIVES IN THIS FILE -- IT IS THE READER'S JOB, NOT                  
001752*    THE EXPORT'S, TO SKIP IT.  SEE 2020-HANDLE-CVR-SESSION               
001753*    IN CVRRDR01.                                                         
001800     05 CS-PRECINCT-ID                  PIC 9(9).                         
001900     05 CS-BALLOT-TYPE-ID               PIC 9(9).                         
002000     05 CS-CONTEST-ID                   PIC 9(9).                         
002050*    CS-CANDIDATE-CODE IS CARRIED AS TEXT, NEVER AS A                     
002051*    NUMBER -- SEE THE 04/17/91 CHANGE-LOG ENTRY IN                       
002052*    CVRRDR01 FOR WHY.                                                    
002100     05 CS-CANDIDATE-CODE               PIC X(20).                        
002200     05 CS-RANK                         PIC 9(4).                         
002250*    CS-RANK IS THE VOTER'S PREFERENCE ORDER FOR THIS                     
002251*    CANDIDATE ON THIS CONTEST -- RANK 1 IS FIRST CHOICE.                 
002300     05 FILLER                          PIC X(1).                         
