000100******************************************************************        
000200* WSRTLY01 - WORKING-STORAGE TABLE OF ROUND-TALLY ROWS, KEYED BY          
000300* ROUND NUMBER THEN CANDIDATE CODE.  LOADED ONCE BY                       
000400* 1000-LOAD-ROUND-TALLY-TABLE AND WALKED BACKWARD ROUND BY ROUND          
000500* WHEN A REQUEST CALLS FOR THE PREVIOUS-ROUNDS ALGORITHM.                 
000600******************************************************************        
000700 01  ROUND-TALLY-TABLE-CONTROL.                                           
000800     05 ROUND-TALLY-TABLE-COUNT         PIC 9(6) COMP.                    
000900     05 ROUND-TALLY-TABLE-MAX           PIC 9(6) COMP                     
001000        VALUE 2500.                                                       
001050*    TWENTY-FIVE HUNDRED ROWS COVERS A FULL ROUND-BY-ROUND                
001051*    TALLY HISTORY FOR A MULTI-CANDIDATE CONTEST RUN                      
001052*    OVER A DOZEN OR SO ELIMINATION ROUNDS.                               
001100     05 ROUND-TALLY-HIGH-ROUND           PIC 9(4) COMP.                   
001150*    ROUND-TALLY-HIGH-ROUND IS SET BY                                     
001151*    1000-LOAD-ROUND-TALLY-TABLE BUT IS NOT CURRENTLY                     
001152*    CONSULTED ANYWHERE ELSE -- KEPT FOR A FUTURE UPPER                   
001153*    BOUND CHECK ON TB-ROUND-NUM.                                         
001200                                                                          
001300 01  ROUND-TALLY-TABLE-ENTRY                                              
001400        OCCURS 2500 TIMES                                                 
001500        INDEXED BY ROUND-TALLY-TABLE-IDX.                                 
001600     05 RV-ROUND-NUM                    PIC 9(4).                         
001700     05 RV-CANDIDATE-CODE                PIC X(20).                       
001800     05 RV-VOTES                         PIC S9(9)V9(4) COMP-3.           
