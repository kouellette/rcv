000100******************************************************************        
000200* FDCAND01 - RECORD LAYOUT FOR THE CANDIDATE MANIFEST.  NOTE              
000300* CANDIDATE-ID IS CARRIED BOTH AS A NUMERIC ID AND, IN THE                
000400* CANDIDATE TABLE BUILT FROM THIS RECORD, AS ITS DECIMAL-STRING           
000500* CODE -- CODES MUST COMPARE BYTE-FOR-BYTE, NOT NUMERICALLY.              
000600******************************************************************        
000700 FD  CANDIDATE-MANIFEST-IN                                                
000800     LABEL RECORDS ARE STANDARD                                           
000900     RECORD CONTAINS 78 CHARACTERS.                                       
000950*    THIS MANIFEST IS READ LAST OF THE THREE, AFTER                       
000951*    THE PRECINCT AND CONTEST TABLES ARE ALREADY BUILT --                 
000952*    SEE 1200-LOAD-CANDIDATE-TABLE IN CVRRDR01.                           
001000                                                                          
001100 01  CANDIDATE-RECORD.                                                    
001200     05 CANDIDATE-ID                   PIC 9(9).                          
001300     05 CANDIDATE-NAME                 PIC X(60).                         
001400     05 CANDIDATE-CONTEST-ID            PIC 9(9).                         
001450*    CANDIDATE-CONTEST-ID TIES THE CANDIDATE BACK TO A                    
001451*    ROW IN THE CONTEST MANIFEST -- A CANDIDATE NEVER                     
001452*    APPEARS ON MORE THAN ONE CONTEST IN THIS SYSTEM.                     
001500     05 CANDIDATE-COMPOSITE-KEY REDEFINES                                 
001600        CANDIDATE-CONTEST-ID.                                             
001700        10 FILLER                       PIC X(9).                         
