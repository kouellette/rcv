000100******************************************************************        
000200* WSCAND01 - WORKING-STORAGE TABLES BUILT FROM THE CANDIDATE              
000300* MANIFEST.  CANDIDATE-TABLE-ENTRY IS THE FULL CANDIDATE LIST;            
000400* CONTEST-CANDIDATE-ENTRY IS THE PER-CONTEST SET OF VALID                 
000500* CANDIDATE CODES USED TO VALIDATE EACH RANKING MARK.                     
000600******************************************************************        
000700 01  CANDIDATE-TABLE-CONTROL.                                             
000800     05 CANDIDATE-TABLE-COUNT           PIC 9(4) COMP.                    
000900     05 CANDIDATE-TABLE-MAX             PIC 9(4) COMP                     
001000        VALUE 500.                                                        
001050*    FIVE HUNDRED CANDIDATES IS WELL PAST ANY BALLOT THIS                 
001051*    SHOP HAS EVER BUILT -- RAISE CANDIDATE-TABLE-MAX IF A                
001052*    FUTURE CONTEST EVER FIELDS MORE THAN THAT.                           
001100                                                                          
001200 01  CANDIDATE-TABLE-ENTRY                                                
001300        OCCURS 500 TIMES                                                  
001400        INDEXED BY CANDIDATE-TABLE-IDX.                                   
001500     05 CN-CANDIDATE-CODE                PIC X(20).                       
001600     05 CN-CANDIDATE-NAME                PIC X(60).                       
001700     05 CN-CANDIDATE-CONTEST-ID          PIC 9(9).                        
001750*    CN-CANDIDATE-CONTEST-ID IS USED ONLY WHILE BUILDING                  
001751*    CONTEST-CANDIDATE-ENTRY BELOW -- SEE                                 
001752*    1230-STORE-CONTEST-CANDIDATE-ENTRY IN CVRRDR01.                      
001800                                                                          
001900 01  CONTEST-CANDIDATE-CONTROL.                                           
002000     05 CONTEST-CANDIDATE-COUNT          PIC 9(4) COMP.                   
002100     05 CONTEST-CANDIDATE-MAX            PIC 9(4) COMP                    
002200        VALUE 500.                                                        
002250*    THIS SECOND TABLE HOLDS THE SAME CANDIDATE CODES AS                  
002251*    ABOVE BUT KEYED BY CONTEST -- 2210-VALIDATE-                         
002252*    CANDIDATE-CODE SEARCHES THIS ONE, NOT THE FULL LIST,                 
002253*    SO A CODE VALID ON ONE CONTEST CANNOT VALIDATE A                     
002254*    RANKING MARK ON ANOTHER.                                             
002300                                                                          
002400 01  CONTEST-CANDIDATE-ENTRY                                              
002500        OCCURS 500 TIMES                                                  
002600        INDEXED BY CONTEST-CANDIDATE-IDX.                                 
002700     05 CC-CONTEST-ID                    PIC 9(9).                        
002800     05 CC-CANDIDATE-CODE                PIC X(20).                       
