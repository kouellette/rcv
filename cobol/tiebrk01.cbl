000100******************************************************************        
000200* PROGRAM:  TIEBRK01                                                      
000300* AUTHOR:   J R HENDRICKS                                                 
000400* PURPOSE:  GIVEN A SET OF CANDIDATES TIED FOR LOWEST (OR, PER            
000500*           THE CALLING ROUND, HIGHEST) VOTE TOTAL IN A ROUND OF          
000600*           THE ELIMINATION TABULATION, SELECTS THE ONE                   
000700*           CANDIDATE WHO LOSES THE TIE AND RECORDS WHY.  RUNS            
000800*           AS A SEPARATE STEP IMMEDIATELY AFTER THE ROUND                
000900*           TOTALS STEP WHENEVER THAT STEP FLAGS A TIE.                   
001000******************************************************************        
001100* CHANGE LOG.                                                             
001200*   DATE      BY    REQUEST   DESCRIPTION                                 
001300*   --------  ----  --------  ----------------------------------          
001400*   03/11/89  JRH   8902-033  ORIGINAL WRITE-UP -- RANDOM-DRAW            
001500*                             TIE RESOLUTION ONLY, PER THE THEN           
001600*                             CURRENT ELECTIONS CODE.                     
001700*   07/30/92  DWP   9206-088  ADDED THE FIXED-PERMUTATION MODE            
001800*                             FOR JURISDICTIONS THAT PRE-DRAW             
001900*                             THE TIE-BREAK ORDER AT THE CANVASS          
002000*                             BOARD MEETING.                              
002100*   02/04/94  RMS   9401-051  ADDED PREVIOUS-ROUND-COUNTS MODE --         
002200*                             COUNSEL RULED A PRIOR ROUND TOTAL           
002300*                             MUST BE TRIED BEFORE A RANDOM DRAW.         
002400*   12/08/98  KTO   9811-089  Y2K: ROUND NUMBER FIELDS WIDENED            
002500*                             AND RE-EDITED, NO LOGIC CHANGE.             
002600*   01/21/99  KTO   9901-014  Y2K REGRESSION FIX -- EXPLANATION           
002700*                             TEXT WAS TRUNCATING THE ROUND               
002800*                             NUMBER ON 3-DIGIT ROUNDS.                   
002900*   11/02/02  KTO   0210-077  VOTE TOTALS CONVERTED FROM ZONED            
003000*                             TO PACKED DECIMAL TO MATCH THE NEW          
003100*                             ROUND TOTALS STEP.                          
003200*   06/15/07  BLF   0705-133  FRACTIONAL VOTE SUPPORT -- 4                
003300*                             DECIMAL PLACES ADDED FOR SURPLUS            
003400*                             TRANSFER COUNTING METHODS.                  
003500*   09/30/11  BLF   1109-061  INTERACTIVE MODE DEFERRED TO THE            
003600*                             CANVASS BOARD TERMINAL JOB; THIS            
003700*                             BATCH STEP NOW FLAGS AND FALLS              
003800*                             BACK RATHER THAN PROMPTING.                 
003900*   07/14/14  AQD   1406-202  CONVERTED TO THE DOMINION TABULATOR         
004000*                             CANDIDATE CODE AND MODE CODE SET.           
004100*   09/18/23  MPC   2309-311  RCV CONVERSION PROJECT.  REWORKED           
004200*                             THE PREVIOUS-ROUND WALK-BACK TO             
004300*                             NARROW THE TIED SET ROUND BY ROUND          
004400*                             INSTEAD OF STOPPING AT ROUND 1,             
004500*                             PER TABULATOR SPEC.                         
004600*   09/18/23  MPC   2309-313  REVIEW COMMENT PASS -- NARRATED THE         
004700*                             PRIOR-ROUND WALK-BACK PARAGRAPH BY          
004800*                             PARAGRAPH, SINCE THIS IS THE ONE            
004900*                             ALGORITHM IN THE PROGRAM A NEW              
005000*                             PROGRAMMER IS MOST LIKELY TO                
005100*                             MISREAD.                                    
005200******************************************************************        
005300 IDENTIFICATION DIVISION.                                                 
005400 PROGRAM-ID. TIEBRK01.                                                    
005500 AUTHOR. J R HENDRICKS.                                                   
005600 INSTALLATION. COUNTY ELECTIONS DATA CENTER.                              
005700 DATE-WRITTEN. 03/11/89.                                                  
005800 DATE-COMPILED.                                                           
005900 SECURITY. COUNTY ELECTIONS DIVISION - RESTRICTED.                        
006000                                                                          
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300* SAME SPECIAL-NAMES BLOCK AS CVRRDR01 -- THE UPSI-0 SWITCH HAS           
006400* NO EFFECT IN THIS PROGRAM TODAY, BUT IS CARRIED FOR CONSISTENCY         
006500* SINCE BOTH PROGRAMS RUN OUT OF THE SAME JCL PROCEDURE.                  
006600 SPECIAL-NAMES.                                                           
006700     C01 IS TOP-OF-FORM                                                   
006800     UPSI-0 ON STATUS IS RCV-RERUN-MODE-ON                                
006900            OFF STATUS IS RCV-RERUN-MODE-OFF.                             
007000                                                                          
007100 INPUT-OUTPUT SECTION.                                                    
007200 FILE-CONTROL.                                                            
007300* ROUND-TALLY-IN CARRIES EVERY CANDIDATE'S VOTE TOTAL FOR EVERY           
007400* ROUND TABULATED SO FAR; TIEBREAK-REQUEST-IN IS ONE RECORD PER           
007500* TIE THE ROUND TOTALS STEP DETECTED; TIEBREAK-RESULT-OUT CARRIES         
007600* BACK EXACTLY ONE LOSER PER REQUEST, SAME ORDER AS READ.                 
007700                                                                          
007800     COPY "slrtly01.cbl".                                                 
007900     COPY "sltbrq01.cbl".                                                 
008000     COPY "sltbrs01.cbl".                                                 
008100                                                                          
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400                                                                          
008500     COPY "fdrtly01.cbl".                                                 
008600     COPY "fdtbrq01.cbl".                                                 
008700     COPY "fdtbrs01.cbl".                                                 
008800                                                                          
008900 WORKING-STORAGE SECTION.                                                 
009000 77   ROUND-TALLY-FILE-STATUS            PIC X(2).                        
009100 77   TIEBREAK-REQUEST-FILE-STATUS       PIC X(2).                        
009200 77   TIEBREAK-RESULT-FILE-STATUS        PIC X(2).                        
009300                                                                          
009400 77   ROUND-TALLY-FILE-AT-END            PIC X VALUE "N".                 
009500 77   TIEBREAK-REQUEST-FILE-AT-END       PIC X VALUE "N".                 
009600                                                                          
009700* THE RESULT BUILT FOR THE CURRENT REQUEST -- CLEARED AT THE TOP          
009800* OF EACH REQUEST SO A MODE THAT FAILS TO SET THE EXPLANATION             
009900* NEVER CARRIES FORWARD LEFTOVER TEXT FROM A PRIOR REQUEST.               
010000 77   WS-LOSER-CODE                      PIC X(20).                       
010100 77   WS-EXPLANATION                     PIC X(120).                      
010200                                                                          
010300* SUBSCRIPTS FOR THE PERMUTATION-MODE SCAN (2300/2310/2315).              
010400 77   TIED-IDX                           PIC 9(4) COMP.                   
010500 77   PERM-IDX                           PIC 9(4) COMP.                   
010600 77   PERM-FOUND                         PIC X VALUE "N".                 
010700                                                                          
010800* PRIOR-ROUND-RESOLVED IS SET "Y" THE MOMENT THE WALK-BACK FINDS          
010900* A UNIQUE LOW HOLDER; CUR-ROUND IS THE ROUND CURRENTLY BEING             
011000* TESTED, COUNTING DOWN FROM ONE LESS THAN THE TIED ROUND.                
011100 77   PRIOR-ROUND-RESOLVED                PIC X VALUE "N".                
011200 77   CUR-ROUND                          PIC 9(4) COMP.                   
011300                                                                          
011400* THE "IN CONTENTION" SET FOR THE ROUND CURRENTLY BEING TESTED.           
011500* STARTS AS A COPY OF THE TIED CANDIDATE LIST AND IS NARROWED,            
011600* ROUND BY ROUND, TO ONLY THOSE CANDIDATES WHO WERE STILL TIED            
011700* FOR LOW VOTES IN EVERY ROUND TESTED SO FAR.                             
011800 01   CONTENTION-CONTROL.                                                 
011900     05 CONTENTION-COUNT                PIC 9(4) COMP.                    
012000 01   CONTENTION-ENTRY OCCURS 20 TIMES.                                   
012100     05 CONTENTION-CODE                 PIC X(20).                        
012200     05 CONTENTION-VOTES                PIC S9(9)V9(4) COMP-3.            
012300     05 CONTENTION-VOTES-FOUND           PIC X.                           
012400                                                                          
012500* THE NARROWED REPLACEMENT SET BUILT BY 2428-NARROW-CONTENTION            
012600* EACH ROUND, THEN COPIED BACK OVER CONTENTION-ENTRY BY                   
012700* 2430-REPLACE-CONTENTION-SET BEFORE THE NEXT ROUND IS TESTED.            
012800 01   NEW-CONTENTION-CONTROL.                                             
012900     05 NEW-CONTENTION-COUNT            PIC 9(4) COMP.                    
013000 01   NEW-CONTENTION-ENTRY OCCURS 20 TIMES.                               
013100     05 NEW-CONTENTION-CODE             PIC X(20).                        
013200                                                                          
013300 77   CONTENTION-IDX                     PIC 9(4) COMP.                   
013400 77   NEW-CONTENTION-IDX                 PIC 9(4) COMP.                   
013500 77   MIN-VOTES                          PIC S9(9)V9(4) COMP-3.           
013600 77   MIN-COUNT                          PIC 9(4) COMP.                   
013700 77   MIN-HOLDER-CODE                    PIC X(20).                       
013800                                                                          
013900* EDITED FIELDS FOR THE HUMAN-READABLE EXPLANATION TEXT BUILT BY          
014000* 2440-BUILD-PRIOR-ROUND-EXPLANATION -- SEE THAT PARAGRAPH.               
014100 77   WS-VOTES-EDIT                      PIC Z(8)9.9(4)-.                 
014200 77   WS-ROUND-EDIT                      PIC Z(3)9.                       
014300                                                                          
014400* SEED MATERIAL FOR THE RANDOM DRAW -- NO RANDOM INTRINSIC, SEE           
014500* 2500-RESOLVE-BY-RANDOM FOR WHY.                                         
014600 77   WS-CLOCK-TIME                      PIC 9(8).                        
014700 77   WS-RANDOM-SEED                      PIC 9(8) COMP.                  
014800 77   WS-RANDOM-QUOTIENT                  PIC 9(8) COMP.                  
014900 77   WS-RANDOM-INDEX                     PIC 9(4) COMP.                  
015000                                                                          
015100     COPY "wsrtly01.cbl".                                                 
015200                                                                          
015300 PROCEDURE DIVISION.                                                      
015400                                                                          
015500* MAINLINE -- LOAD EVERY ROUND'S TALLY INTO A TABLE ONCE, THEN            
015600* ANSWER EACH TIEBREAK REQUEST IN TURN AGAINST THAT SAME TABLE.           
015700 0000-MAINLINE.                                                           
015800*    STEP 1 BUILDS THE ROUND-BY-ROUND VOTE TABLE ONCE.                    
015900     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                              
016000     PERFORM 1000-LOAD-ROUND-TALLY-TABLE THRU 1000-EXIT.                  
016100*    STEP 2 ANSWERS EVERY QUEUED TIEBREAK REQUEST AGAINST IT.             
016200     PERFORM 2000-PROCESS-TIEBREAK-REQUESTS THRU 2000-EXIT.               
016300     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                             
016400     STOP RUN.                                                            
016500                                                                          
016600*-----------------------------------------------------------------        
016700* FILE OPEN / CLOSE                                                       
016800*-----------------------------------------------------------------        
016900 0100-OPEN-FILES.                                                         
017000     OPEN INPUT ROUND-TALLY-IN.                                           
017100     OPEN INPUT TIEBREAK-REQUEST-IN.                                      
017200     OPEN OUTPUT TIEBREAK-RESULT-OUT.                                     
017300 0100-EXIT.                                                               
017400     EXIT.                                                                
017500                                                                          
017600* ALL THREE FILES ARE HELD OPEN FOR THE FULL RUN -- THE REQUEST           
017700* FILE IS READ ONCE, IN FILE ORDER, AGAINST THE ROUND TALLY TABLE         
017800* BUILT BY STEP 1.                                                        
017900 0900-CLOSE-FILES.                                                        
018000     CLOSE ROUND-TALLY-IN.                                                
018100     CLOSE TIEBREAK-REQUEST-IN.                                           
018200     CLOSE TIEBREAK-RESULT-OUT.                                           
018300 0900-EXIT.                                                               
018400     EXIT.                                                                
018500                                                                          
018600*-----------------------------------------------------------------        
018700* STEP 1 - LOAD EVERY EARLIER ROUND'S TALLY ROWS INTO A TABLE             
018800*-----------------------------------------------------------------        
018900* UNLIKE THE MANIFEST TABLES IN CVRRDR01, AN EMPTY ROUND-TALLY            
019000* FILE IS NOT TREATED AS FATAL HERE -- A TIEBREAK REQUEST THAT            
019100* NAMES A MODE NEEDING PRIOR-ROUND DATA SIMPLY FAILS TO RESOLVE           
019200* AND FALLS BACK TO RANDOM, PER 2100-DISPATCH-TIE-MODE BELOW.             
019300 1000-LOAD-ROUND-TALLY-TABLE.                                             
019400     MOVE ZERO TO ROUND-TALLY-TABLE-COUNT.                                
019500     MOVE ZERO TO ROUND-TALLY-HIGH-ROUND.                                 
019600     PERFORM 1010-READ-ROUND-TALLY-RECORD THRU 1010-EXIT.                 
019700     PERFORM 1020-STORE-ROUND-TALLY-RECORD THRU 1020-EXIT                 
019800         UNTIL ROUND-TALLY-FILE-AT-END = "Y".                             
019900 1000-EXIT.                                                               
020000     EXIT.                                                                
020100                                                                          
020200* READ-AHEAD PATTERN, SAME SHAPE AS THE OTHER SEQUENTIAL READS            
020300* BELOW -- FIRST RECORD READ BEFORE THE LOOP, NEXT RECORD READ AS         
020400* THE LAST STEP OF EACH PROCESSING PARAGRAPH.                             
020500 1010-READ-ROUND-TALLY-RECORD.                                            
020600     READ ROUND-TALLY-IN                                                  
020700         AT END MOVE "Y" TO ROUND-TALLY-FILE-AT-END.                      
020800 1010-EXIT.                                                               
020900     EXIT.                                                                
021000                                                                          
021100* ROUND-TALLY-HIGH-ROUND IS KEPT FOR POSSIBLE FUTURE USE BY A             
021200* REPORTING STEP AND IS NOT CONSULTED BY ANY PARAGRAPH IN THIS            
021300* PROGRAM TODAY -- EACH REQUEST CARRIES ITS OWN TB-ROUND-NUM.             
021400 1020-STORE-ROUND-TALLY-RECORD.                                           
021500     ADD 1 TO ROUND-TALLY-TABLE-COUNT.                                    
021600     SET ROUND-TALLY-TABLE-IDX TO ROUND-TALLY-TABLE-COUNT.                
021700     MOVE RT-ROUND-NUM TO RV-ROUND-NUM(ROUND-TALLY-TABLE-IDX).            
021800     MOVE RT-CANDIDATE-CODE                                               
021900         TO RV-CANDIDATE-CODE(ROUND-TALLY-TABLE-IDX).                     
022000     MOVE RT-VOTES TO RV-VOTES(ROUND-TALLY-TABLE-IDX).                    
022100     IF RT-ROUND-NUM > ROUND-TALLY-HIGH-ROUND                             
022200         MOVE RT-ROUND-NUM TO ROUND-TALLY-HIGH-ROUND.                     
022300     PERFORM 1010-READ-ROUND-TALLY-RECORD THRU 1010-EXIT.                 
022400 1020-EXIT.                                                               
022500     EXIT.                                                                
022600                                                                          
022700*-----------------------------------------------------------------        
022800* STEP 2 - ANSWER EVERY TIEBREAK REQUEST, SAME ORDER AS READ              
022900*-----------------------------------------------------------------        
023000 2000-PROCESS-TIEBREAK-REQUESTS.                                          
023100     PERFORM 2010-READ-TIEBREAK-REQUEST THRU 2010-EXIT.                   
023200     PERFORM 2020-HANDLE-TIEBREAK-REQUEST THRU 2020-EXIT                  
023300         UNTIL TIEBREAK-REQUEST-FILE-AT-END = "Y".                        
023400 2000-EXIT.                                                               
023500     EXIT.                                                                
023600                                                                          
023700* SAME READ-AHEAD SHAPE AS 1010-READ-ROUND-TALLY-RECORD ABOVE.            
023800 2010-READ-TIEBREAK-REQUEST.                                              
023900     READ TIEBREAK-REQUEST-IN                                             
024000         AT END MOVE "Y" TO TIEBREAK-REQUEST-FILE-AT-END.                 
024100 2010-EXIT.                                                               
024200     EXIT.                                                                
024300                                                                          
024400* WS-LOSER-CODE AND WS-EXPLANATION ARE BLANKED BEFORE EVERY               
024500* REQUEST SO A DISPATCH PATH THAT FAILS TO SET THEM CANNOT WRITE          
024600* A RESULT RECORD CARRYING A PRIOR REQUEST'S ANSWER.                      
024700 2020-HANDLE-TIEBREAK-REQUEST.                                            
024800     MOVE SPACE TO WS-LOSER-CODE.                                         
024900     MOVE SPACE TO WS-EXPLANATION.                                        
025000     PERFORM 2100-DISPATCH-TIE-MODE THRU 2100-EXIT.                       
025100     PERFORM 3000-WRITE-RESULT THRU 3000-EXIT.                            
025200     PERFORM 2010-READ-TIEBREAK-REQUEST THRU 2010-EXIT.                   
025300 2020-EXIT.                                                               
025400     EXIT.                                                                
025500                                                                          
025600*-----------------------------------------------------------------        
025700* DISPATCH ON TB-TIE-MODE -- SEE BUSINESS RULES FOR THE TABLE             
025800*-----------------------------------------------------------------        
025900* SIX MODE CODES, FOUR OF WHICH HAVE A FALLBACK BUILT IN: PR AND          
026000* PI BOTH TRY THE PRIOR-ROUND WALK-BACK FIRST AND ONLY FALL BACK          
026100* (TO RANDOM FOR PR, TO THE INTERACTIVE STUB FOR PI) WHEN THE             
026200* WALK-BACK RUNS OUT OF ROUNDS WITHOUT FINDING A UNIQUE LOSER.            
026300* GP AND UP SHARE ONE PERMUTATION PARAGRAPH BECAUSE, ONCE THE             
026400* PERMUTATION LIST IS ON THE REQUEST RECORD, IT DOES NOT MATTER           
026500* TO THIS PROGRAM WHETHER THE COUNTY GENERATED IT FRESH OR PULLED         
026600* IT FROM A STANDING CONFIGURATION FILE.                                  
026700 2100-DISPATCH-TIE-MODE.                                                  
026800     IF TB-MODE-RANDOM                                                    
026900         PERFORM 2500-RESOLVE-BY-RANDOM THRU 2500-EXIT.                   
027000     IF TB-MODE-GENERATE-PERM OR TB-MODE-USE-CONFIG-PERM                  
027100         PERFORM 2300-RESOLVE-BY-PERMUTATION THRU 2300-EXIT.              
027200     IF TB-MODE-PREVIOUS-ROUNDS                                           
027300         PERFORM 2400-RESOLVE-BY-PRIOR-ROUNDS THRU 2400-EXIT              
027400         IF PRIOR-ROUND-RESOLVED = "N"                                    
027500             PERFORM 2500-RESOLVE-BY-RANDOM THRU 2500-EXIT.               
027600     IF TB-MODE-PREV-THEN-INTERACT                                        
027700         PERFORM 2400-RESOLVE-BY-PRIOR-ROUNDS THRU 2400-EXIT              
027800         IF PRIOR-ROUND-RESOLVED = "N"                                    
027900             PERFORM 2600-RESOLVE-BY-INTERACTIVE-STUB                     
028000                 THRU 2600-EXIT.                                          
028100     IF TB-MODE-INTERACTIVE                                               
028200         PERFORM 2600-RESOLVE-BY-INTERACTIVE-STUB THRU 2600-EXIT.         
028300 2100-EXIT.                                                               
028400     EXIT.                                                                
028500                                                                          
028600*-----------------------------------------------------------------        
028700* PERMUTATION MODE (GP, UP) - LAST-TO-FIRST SCAN OF THE FIXED             
028800* ORDERING; THE TIED CANDIDATE CLOSEST TO THE END LOSES.                  
028900*-----------------------------------------------------------------        
029000* THE PERMUTATION LIST IS A FIXED DRAW ORDER OVER *ALL* CANDIDATES        
029100* IN THE CONTEST, SET ONCE AT THE CANVASS BOARD MEETING AND REUSED        
029200* FOR EVERY TIE IN THAT CONTEST -- SO THE SCAN RUNS BACKWARD FROM         
029300* THE LAST PERMUTATION SLOT, LOOKING FOR THE FIRST SLOT (READING          
029400* BACKWARD) THAT MATCHES ONE OF THE CURRENTLY TIED CANDIDATES.            
029500 2300-RESOLVE-BY-PERMUTATION.                                             
029600     MOVE "N" TO PERM-FOUND.                                              
029700     PERFORM 2310-SCAN-PERMUTATION-ENTRY THRU 2310-EXIT                   
029800         VARYING PERM-IDX FROM TB-PERMUTATION-LEN BY -1                   
029900         UNTIL PERM-IDX < 1                                               
030000            OR PERM-FOUND = "Y".                                          
030100     MOVE "THE LOSING CANDIDATE APPEARED LATEST IN THE "                  
030200         "TIE-BREAKING PERMUTATION LIST." TO WS-EXPLANATION.              
030300 2300-EXIT.                                                               
030400     EXIT.                                                                
030500                                                                          
030600* FOR EACH PERMUTATION SLOT, WALK THE TIED-CANDIDATE LIST LOOKING         
030700* FOR A MATCH.  THE OUTER VARYING (PERM-IDX, IN 2300 ABOVE) MOVES         
030800* BACKWARD THROUGH THE PERMUTATION; THIS INNER LOOP MOVES FORWARD         
030900* THROUGH THE SHORT TIED LIST EACH TIME.                                  
031000 2310-SCAN-PERMUTATION-ENTRY.                                             
031100     PERFORM 2315-CHECK-TIED-AGAINST-PERMUTATION THRU 2315-EXIT           
031200         VARYING TIED-IDX FROM 1 BY 1                                     
031300         UNTIL TIED-IDX > TB-NUM-TIED                                     
031400            OR PERM-FOUND = "Y".                                          
031500 2310-EXIT.                                                               
031600     EXIT.                                                                
031700                                                                          
031800 2315-CHECK-TIED-AGAINST-PERMUTATION.                                     
031900     IF TB-TIED-CANDIDATE-CODE(TIED-IDX)                                  
032000         = TB-PERMUTATION-CODE(PERM-IDX)                                  
032100         MOVE "Y" TO PERM-FOUND                                           
032200         MOVE TB-TIED-CANDIDATE-CODE(TIED-IDX) TO WS-LOSER-CODE.          
032300 2315-EXIT.                                                               
032400     EXIT.                                                                
032500                                                                          
032600*-----------------------------------------------------------------        
032700* PREVIOUS-ROUND-COUNTS ALGORITHM (PR, PI, AND THE FIRST STEP OF          
032800* EVERY OTHER MODE'S DISPATCH) - WALK BACKWARD FROM ROUND-1,              
032900* NARROWING THE IN-CONTENTION SET EACH ROUND UNTIL A UNIQUE               
033000* MINIMUM IS FOUND OR ROUND 1 IS EXHAUSTED.                               
033100*-----------------------------------------------------------------        
033200* THE 09/18/23 REWORK IS WHAT THIS WHOLE BLOCK OF PARAGRAPHS IS           
033300* FOR.  COUNSEL'S RULE IS: LOOK AT THE ROUND IMMEDIATELY BEFORE           
033400* THE TIED ROUND; WHOEVER OF THE TIED CANDIDATES HAD THE FEWEST           
033500* VOTES *THAT* ROUND LOSES.  IF MORE THAN ONE OF THEM WAS ALSO            
033600* TIED FOR FEWEST IN THAT EARLIER ROUND, DO NOT GIVE UP AND GO TO         
033700* RANDOM YET -- NARROW THE FIELD TO JUST THOSE STILL-TIED                 
033800* CANDIDATES AND TRY THE ROUND BEFORE THAT ONE, AND SO ON BACK            
033900* TOWARD ROUND 1.  ONLY WHEN ROUND 1 ITSELF FAILS TO PRODUCE A            
034000* UNIQUE LOW HOLDER DOES THIS PARAGRAPH GIVE UP AND LET THE               
034100* CALLER IN 2100-DISPATCH-TIE-MODE FALL BACK.                             
034200 2400-RESOLVE-BY-PRIOR-ROUNDS.                                            
034300     MOVE "N" TO PRIOR-ROUND-RESOLVED.                                    
034400     MOVE TB-NUM-TIED TO CONTENTION-COUNT.                                
034500* SEED THE CONTENTION SET WITH EVERY CANDIDATE THE ROUND TOTALS           
034600* STEP REPORTED AS TIED -- THIS IS THE SET THE FIRST ROUND TESTED         
034700* WILL BE NARROWED AGAINST.                                               
034800     PERFORM 2410-COPY-TIED-TO-CONTENTION THRU 2410-EXIT                  
034900         VARYING TIED-IDX FROM 1 BY 1                                     
035000         UNTIL TIED-IDX > TB-NUM-TIED.                                    
035100     COMPUTE CUR-ROUND = TB-ROUND-NUM - 1.                                
035200* WALK BACKWARD ONE ROUND AT A TIME, STOPPING THE MOMENT A ROUND          
035300* PRODUCES A UNIQUE LOW HOLDER OR THE WALK RUNS OFF THE FRONT OF          
035400* THE TABULATION (ROUND ZERO, I.E. BEFORE ROUND 1 EVER RAN).              
035500     PERFORM 2420-WALK-ONE-ROUND THRU 2420-EXIT                           
035600         VARYING CUR-ROUND FROM CUR-ROUND BY -1                           
035700         UNTIL CUR-ROUND < 1                                              
035800            OR PRIOR-ROUND-RESOLVED = "Y".                                
035900 2400-EXIT.                                                               
036000     EXIT.                                                                
036100                                                                          
036200* COPIES THE ROUND TOTALS STEP'S TIED-CANDIDATE LIST, ONE ENTRY           
036300* AT A TIME, INTO THE CONTENTION TABLE THAT THE WALK-BACK BELOW           
036400* ACTUALLY OPERATES ON.                                                   
036500 2410-COPY-TIED-TO-CONTENTION.                                            
036600     MOVE TB-TIED-CANDIDATE-CODE(TIED-IDX)                                
036700         TO CONTENTION-CODE(TIED-IDX).                                    
036800 2410-EXIT.                                                               
036900     EXIT.                                                                
037000                                                                          
037100* ONE ROUND OF THE WALK-BACK: LOOK UP EVERY STILL-IN-CONTENTION           
037200* CANDIDATE'S VOTE TOTAL FOR CUR-ROUND, FIND THE LOWEST OF THOSE          
037300* TOTALS, AND EITHER DECLARE A WINNER (MIN-COUNT = 1, EXACTLY ONE         
037400* CANDIDATE HELD THE LOW TOTAL) OR NARROW THE CONTENTION SET TO           
037500* THE TIED SUBSET AND LET THE CALLER TRY THE NEXT ROUND BACK.             
037600 2420-WALK-ONE-ROUND.                                                     
037700     PERFORM 2421-FIND-CANDIDATE-VOTES THRU 2421-EXIT                     
037800         VARYING CONTENTION-IDX FROM 1 BY 1                               
037900         UNTIL CONTENTION-IDX > CONTENTION-COUNT.                         
038000     PERFORM 2425-FIND-MIN-VOTES THRU 2425-EXIT.                          
038100     PERFORM 2428-NARROW-CONTENTION THRU 2428-EXIT.                       
038200     IF MIN-COUNT = 1                                                     
038300         MOVE "Y" TO PRIOR-ROUND-RESOLVED                                 
038400         MOVE MIN-HOLDER-CODE TO WS-LOSER-CODE                            
038500         PERFORM 2440-BUILD-PRIOR-ROUND-EXPLANATION THRU 2440-EXIT        
038600     ELSE                                                                 
038700         PERFORM 2430-REPLACE-CONTENTION-SET THRU 2430-EXIT.              
038800 2420-EXIT.                                                               
038900     EXIT.                                                                
039000                                                                          
039100* LOOKS UP ONE CONTENTION-SET CANDIDATE'S VOTE TOTAL FOR THE              
039200* ROUND CURRENTLY BEING TESTED.  CONTENTION-VOTES-FOUND GUARDS            
039300* AGAINST A CANDIDATE HAVING NO ROW FOR A GIVEN ROUND (SHOULD             
039400* NOT HAPPEN IN A CLEAN ROUND-TALLY FILE, BUT THE SEARCH STOPS            
039500* RATHER THAN RUNS PAST THE END OF THE TABLE REGARDLESS).                 
039600 2421-FIND-CANDIDATE-VOTES.                                               
039700     MOVE "N" TO CONTENTION-VOTES-FOUND(CONTENTION-IDX).                  
039800     PERFORM 2422-SEARCH-ROUND-TALLY THRU 2422-EXIT                       
039900         VARYING ROUND-TALLY-TABLE-IDX FROM 1 BY 1                        
040000         UNTIL ROUND-TALLY-TABLE-IDX > ROUND-TALLY-TABLE-COUNT            
040100            OR CONTENTION-VOTES-FOUND(CONTENTION-IDX) = "Y".              
040200 2421-EXIT.                                                               
040300     EXIT.                                                                
040400                                                                          
040500* MATCHES ON BOTH ROUND NUMBER AND CANDIDATE CODE -- THE ROUND            
040600* TALLY TABLE HOLDS EVERY CANDIDATE'S TOTAL FOR EVERY ROUND, SO           
040700* BOTH KEYS ARE NEEDED TO PICK OUT THE ONE ROW THIS CANDIDATE HAD         
040800* IN CUR-ROUND.                                                           
040900 2422-SEARCH-ROUND-TALLY.                                                 
041000     IF RV-ROUND-NUM(ROUND-TALLY-TABLE-IDX) = CUR-ROUND                   
041100        AND RV-CANDIDATE-CODE(ROUND-TALLY-TABLE-IDX)                      
041200            = CONTENTION-CODE(CONTENTION-IDX)                             
041300         MOVE "Y" TO CONTENTION-VOTES-FOUND(CONTENTION-IDX)               
041400         MOVE RV-VOTES(ROUND-TALLY-TABLE-IDX)                             
041500             TO CONTENTION-VOTES(CONTENTION-IDX).                         
041600 2422-EXIT.                                                               
041700     EXIT.                                                                
041800                                                                          
041900* SEEDS MIN-VOTES FROM ENTRY 1 THEN LETS 2426-CHECK-LOWER-VOTES           
042000* WALK THE REST OF THE CONTENTION SET LOOKING FOR A LOWER TOTAL.          
042100* ENTRY 1 ALWAYS EXISTS BECAUSE CONTENTION-COUNT CAME FROM                
042200* TB-NUM-TIED, WHICH IS NEVER LESS THAN TWO FOR AN ACTUAL TIE.            
042300 2425-FIND-MIN-VOTES.                                                     
042400     MOVE CONTENTION-VOTES(1) TO MIN-VOTES.                               
042500     PERFORM 2426-CHECK-LOWER-VOTES THRU 2426-EXIT                        
042600         VARYING CONTENTION-IDX FROM 2 BY 1                               
042700         UNTIL CONTENTION-IDX > CONTENTION-COUNT.                         
042800 2425-EXIT.                                                               
042900     EXIT.                                                                
043000                                                                          
043100* A STRICT LESS-THAN TEST -- A TIE FOR THE CURRENT MIN-VOTES              
043200* SIMPLY LEAVES MIN-VOTES UNCHANGED, WHICH IS CORRECT SINCE BOTH          
043300* HOLDERS STILL BELONG IN THE NARROWED SET BUILT BELOW.                   
043400 2426-CHECK-LOWER-VOTES.                                                  
043500     IF CONTENTION-VOTES(CONTENTION-IDX) < MIN-VOTES                      
043600         MOVE CONTENTION-VOTES(CONTENTION-IDX) TO MIN-VOTES.              
043700 2426-EXIT.                                                               
043800     EXIT.                                                                
043900                                                                          
044000* SCANS THE WHOLE CONTENTION SET A SECOND TIME NOW THAT MIN-VOTES         
044100* IS KNOWN, COLLECTING EVERY CANDIDATE WHO HELD IT (THERE MAY BE          
044200* JUST ONE, OR THE TIE MAY CARRY THROUGH UNCHANGED) INTO THE NEW          
044300* CONTENTION TABLE FOR THE NEXT ROUND BACK.                               
044400 2427-COLLECT-MIN-HOLDER.                                                 
044500     IF CONTENTION-VOTES(CONTENTION-IDX) = MIN-VOTES                      
044600         ADD 1 TO MIN-COUNT                                               
044700         MOVE CONTENTION-CODE(CONTENTION-IDX) TO MIN-HOLDER-CODE          
044800         ADD 1 TO NEW-CONTENTION-COUNT                                    
044900         SET NEW-CONTENTION-IDX TO NEW-CONTENTION-COUNT                   
045000         MOVE CONTENTION-CODE(CONTENTION-IDX)                             
045100             TO NEW-CONTENTION-CODE(NEW-CONTENTION-IDX).                  
045200 2427-EXIT.                                                               
045300     EXIT.                                                                
045400                                                                          
045500* MIN-HOLDER-CODE ENDS UP HOLDING WHICHEVER MIN-VOTES HOLDER WAS          
045600* SEEN LAST -- HARMLESS WHEN MIN-COUNT COMES OUT TO 1, SINCE THEN         
045700* THERE IS ONLY ONE HOLDER TO SEE, AND IGNORED BY THE CALLER              
045800* WHENEVER MIN-COUNT IS GREATER THAN 1.                                   
045900 2428-NARROW-CONTENTION.                                                  
046000     MOVE ZERO TO MIN-COUNT.                                              
046100     MOVE ZERO TO NEW-CONTENTION-COUNT.                                   
046200     PERFORM 2427-COLLECT-MIN-HOLDER THRU 2427-EXIT                       
046300         VARYING CONTENTION-IDX FROM 1 BY 1                               
046400         UNTIL CONTENTION-IDX > CONTENTION-COUNT.                         
046500 2428-EXIT.                                                               
046600     EXIT.                                                                
046700                                                                          
046800* COPIES THE NARROWED SET BACK OVER THE WORKING CONTENTION TABLE          
046900* SO THE NEXT ROUND TESTED (ONE FURTHER BACK) SEES ONLY THE               
047000* CANDIDATES WHO REMAINED TIED THROUGH THIS ROUND.                        
047100 2430-REPLACE-CONTENTION-SET.                                             
047200     MOVE NEW-CONTENTION-COUNT TO CONTENTION-COUNT.                       
047300     PERFORM 2431-COPY-NEW-TO-CONTENTION THRU 2431-EXIT                   
047400         VARYING NEW-CONTENTION-IDX FROM 1 BY 1                           
047500         UNTIL NEW-CONTENTION-IDX > NEW-CONTENTION-COUNT.                 
047600 2430-EXIT.                                                               
047700     EXIT.                                                                
047800                                                                          
047900* NOTE THE NEW-CONTENTION-VOTES FIELD DOES NOT EXIST -- ONLY THE          
048000* CODE CARRIES FORWARD.  2421-FIND-CANDIDATE-VOTES RE-LOOKS-UP            
048100* EACH SURVIVOR'S VOTE TOTAL FRESH FOR THE NEXT ROUND TESTED,             
048200* SINCE THE VOTE TOTAL THAT MATTERS CHANGES EVERY ROUND.                  
048300 2431-COPY-NEW-TO-CONTENTION.                                             
048400     MOVE NEW-CONTENTION-CODE(NEW-CONTENTION-IDX)                         
048500         TO CONTENTION-CODE(NEW-CONTENTION-IDX).                          
048600 2431-EXIT.                                                               
048700     EXIT.                                                                
048800                                                                          
048900* BUILDS THE TEXT THE CANVASS BOARD SEES ON THE TIEBREAK RESULT           
049000* RECORD -- NAMES THE LOSING CANDIDATE, THEIR VOTE TOTAL, AND THE         
049100* ROUND THAT VOTE TOTAL CAME FROM, SO THE DECISION CAN BE AUDITED         
049200* WITHOUT RERUNNING THE WALK-BACK BY HAND.                                
049300 2440-BUILD-PRIOR-ROUND-EXPLANATION.                                      
049400     MOVE MIN-VOTES TO WS-VOTES-EDIT.                                     
049500     MOVE CUR-ROUND TO WS-ROUND-EDIT.                                     
049600     MOVE SPACE TO WS-EXPLANATION.                                        
049700     STRING MIN-HOLDER-CODE DELIMITED BY SPACE                            
049800            " HAD THE FEWEST VOTES (" DELIMITED BY SIZE                   
049900            WS-VOTES-EDIT DELIMITED BY SIZE                               
050000            ") IN ROUND " DELIMITED BY SIZE                               
050100            WS-ROUND-EDIT DELIMITED BY SIZE                               
050200            "." DELIMITED BY SIZE                                         
050300         INTO WS-EXPLANATION.                                             
050400 2440-EXIT.                                                               
050500     EXIT.                                                                
050600                                                                          
050700*-----------------------------------------------------------------        
050800* RANDOM MODE (RN, AND THE PR / DEFAULT FALLBACK) - NO RANDOM             
050900* INTRINSIC IS USED; THE SYSTEM CLOCK SEEDS A SMALL CONGRUENTIAL          
051000* DRAW, AS THIS SHOP HAS DONE SINCE THE ORIGINAL 1989 WRITE-UP.           
051100*-----------------------------------------------------------------        
051200* THE DRAW IS DELIBERATELY SIMPLE -- A MULTIPLY-AND-ADD OVER THE          
051300* CLOCK, THEN A DIVIDE BY THE NUMBER TIED TO GET AN INDEX IN              
051400* RANGE.  IT IS NOT CRYPTOGRAPHICALLY RANDOM AND WAS NEVER MEANT          
051500* TO BE; IT ONLY HAS TO BE UNPREDICTABLE TO A HUMAN WATCHING THE          
051600* CONSOLE, WHICH IS ALL THE ELECTIONS CODE REQUIRES OF A RANDOM           
051700* TIE-BREAK DRAW.                                                         
051800 2500-RESOLVE-BY-RANDOM.                                                  
051900     ACCEPT WS-CLOCK-TIME FROM TIME.                                      
052000     COMPUTE WS-RANDOM-SEED = (WS-CLOCK-TIME * 31) + 17.                  
052100     DIVIDE WS-RANDOM-SEED BY TB-NUM-TIED                                 
052200         GIVING WS-RANDOM-QUOTIENT                                        
052300         REMAINDER WS-RANDOM-INDEX.                                       
052400     ADD 1 TO WS-RANDOM-INDEX.                                            
052500     MOVE TB-TIED-CANDIDATE-CODE(WS-RANDOM-INDEX)                         
052600         TO WS-LOSER-CODE.                                                
052700     MOVE "THE LOSER WAS RANDOMLY SELECTED." TO WS-EXPLANATION.           
052800 2500-EXIT.                                                               
052900     EXIT.                                                                
053000                                                                          
053100*-----------------------------------------------------------------        
053200* INTERACTIVE MODE (IN) AND THE PI FALLBACK - OPERATOR PROMPTING          
053300* IS A CANVASS BOARD TERMINAL FUNCTION, NOT THIS BATCH STEP; WE           
053400* FLAG THE CONDITION AND FALL BACK DETERMINISTICALLY.                     
053500*-----------------------------------------------------------------        
053600* PER THE 09/30/11 CHANGE ABOVE, THIS STEP RUNS UNATTENDED ON             
053700* ELECTION NIGHT AND HAS NO TERMINAL TO PROMPT AGAINST -- RATHER          
053800* THAN HANG THE JOB WAITING ON OPERATOR INPUT THAT WILL NEVER             
053900* ARRIVE, IT LOGS THE CONDITION AND DROPS STRAIGHT THROUGH TO THE         
054000* SAME RANDOM DRAW THE RN MODE USES.                                      
054100 2600-RESOLVE-BY-INTERACTIVE-STUB.                                        
054200     DISPLAY "TIEBRK01 - INTERACTIVE TIE-BREAK MODE IS NOT "              
054300         "SUPPORTED IN AN UNATTENDED BATCH RUN - FALLING "                
054400         "BACK TO RANDOM SELECTION".                                      
054500     PERFORM 2500-RESOLVE-BY-RANDOM THRU 2500-EXIT.                       
054600 2600-EXIT.                                                               
054700     EXIT.                                                                
054800                                                                          
054900*-----------------------------------------------------------------        
055000* WRITE ONE RESULT RECORD PER REQUEST, SAME ORDER AS REQUESTS             
055100*-----------------------------------------------------------------        
055200* WHATEVER DISPATCH PATH RAN ABOVE HAS ALREADY LEFT THE ANSWER IN         
055300* WS-LOSER-CODE AND WS-EXPLANATION -- THIS PARAGRAPH ONLY MOVES           
055400* THEM OUT TO THE RESULT RECORD AND WRITES IT.                            
055500 3000-WRITE-RESULT.                                                       
055600     MOVE WS-LOSER-CODE TO TR-LOSER-CODE.                                 
055700     MOVE WS-EXPLANATION TO TR-EXPLANATION.                               
055800     WRITE TIEBREAK-RESULT-RECORD.                                        
055900 3000-EXIT.                                                               
056000     EXIT.                                                                
