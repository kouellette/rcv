000100******************************************************************        
000200* SLRTLY01 - FILE-CONTROL ENTRY FOR THE ROUND-TALLY INPUT FILE.           
000300* ONE ROW PER CANDIDATE PER ROUND, READ SEQUENTIALLY AND HELD             
000400* IN AN IN-MEMORY TABLE KEYED BY ROUND THEN CANDIDATE CODE.               
000500******************************************************************        
000600     SELECT ROUND-TALLY-IN                                                
000700         ASSIGN TO "RNDTLYIN"                                             
000800         ORGANIZATION IS SEQUENTIAL                                       
000900         ACCESS MODE IS SEQUENTIAL                                        
001000         FILE STATUS IS ROUND-TALLY-FILE-STATUS.                          
