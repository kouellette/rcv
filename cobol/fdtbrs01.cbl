000100******************************************************************        
000200* FDTBRS01 - RECORD LAYOUT FOR A TIEBREAK RESULT.  EVERY MODE             
000300* ALWAYS RESOLVES TO EXACTLY ONE LOSER -- THIS ENGINE NEVER               
000400* WRITES A RESULT RECORD WITH A BLANK TR-LOSER-CODE.                      
000500******************************************************************        
000600 FD  TIEBREAK-RESULT-OUT                                                  
000700     LABEL RECORDS ARE STANDARD                                           
000800     RECORD CONTAINS 141 CHARACTERS.                                      
000900                                                                          
000950*    ONE RESULT RECORD IS WRITTEN PER TIEBREAK REQUEST                    
000951*    READ -- SEE 3000-WRITE-RESULT IN TIEBRK01.                           
001000 01  TIEBREAK-RESULT-RECORD.                                              
001100     05 TR-LOSER-CODE                  PIC X(20).                         
001200     05 TR-EXPLANATION                 PIC X(120).                        
001300     05 TR-EXPLANATION-HALVES REDEFINES                                   
001400        TR-EXPLANATION.                                                   
001500        10 TR-EXPLANATION-LINE-1         PIC X(60).                       
001600        10 TR-EXPLANATION-LINE-2         PIC X(60).                       
001650*    THE TWO-LINE SPLIT BELOW EXISTS BECAUSE THE ORIGINAL                 
001651*    PRINTOUT OF THIS RESULT FILE USED AN 60-COLUMN                       
001652*    NARRATIVE FIELD -- KEPT FOR THAT REPORT'S SAKE EVEN                  
001653*    THOUGH THIS PROGRAM NO LONGER PRINTS IT.                             
001700     05 FILLER                          PIC X(1).                         
