000100******************************************************************        
000200* SLBLOT01 - FILE-CONTROL ENTRY FOR THE BALLOT-RANKING OUTPUT             
000300* FILE.  WRITE-ONCE, APPEND ORDER, ONE RECORD PER RANKING MARK.           
000400******************************************************************        
000500     SELECT BALLOT-RANKING-OUT                                            
000600         ASSIGN TO "BALRNKOT"                                             
000700         ORGANIZATION IS SEQUENTIAL                                       
000800         ACCESS MODE IS SEQUENTIAL                                        
000900         FILE STATUS IS BALLOT-RANKING-FILE-STATUS.                       
