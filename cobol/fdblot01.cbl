000100******************************************************************        
000200* FDBLOT01 - RECORD LAYOUT FOR THE NORMALIZED BALLOT-RANKING              
000300* OUTPUT FILE.  FEEDS THE ROUND-BY-ROUND ELIMINATION TABULATION           
000400* THAT RUNS DOWNSTREAM OF THIS PROGRAM.                                   
000500******************************************************************        
000600 FD  BALLOT-RANKING-OUT                                                   
000700     LABEL RECORDS ARE STANDARD                                           
000800     RECORD CONTAINS 141 CHARACTERS.                                      
000900                                                                          
000950*    ONE OUTPUT RECORD IS WRITTEN PER VALID RANKING MARK,                 
000951*    NOT ONE PER CVR SESSION -- A SESSION WITH FIVE RANKED                
000952*    CHOICES PRODUCES FIVE OF THESE RECORDS.                              
001000 01  BALLOT-RANKING-RECORD.                                               
001100     05 CVR-CONTEST-ID                 PIC 9(9).                          
001200     05 CVR-TABULATOR-ID               PIC 9(9).                          
001300     05 CVR-BATCH-ID                   PIC 9(9).                          
001400     05 CVR-RECORD-ID                  PIC X(20).                         
001450*    CVR-PRECINCT-NAME IS CARRIED HERE, NOT JUST THE                      
001451*    PRECINCT-ID, SO THE DOWNSTREAM TABULATOR NEVER HAS                   
001452*    TO REOPEN THE PRECINCT MANIFEST.                                     
001500     05 CVR-PRECINCT-NAME              PIC X(60).                         
001600     05 CVR-BALLOT-TYPE-ID             PIC 9(9).                          
001700     05 CVR-RANK                       PIC 9(4).                          
001800     05 CVR-CANDIDATE-CODE             PIC X(20).                         
001900     05 FILLER                         PIC X(1).                          
