000100******************************************************************        
000200* SLPRCT01 - FILE-CONTROL ENTRY FOR THE PRECINCT PORTION                  
000300* MANIFEST INPUT FILE.  COPY INTO FILE-CONTROL OF ANY PROGRAM             
000400* THAT MUST RESOLVE A PRECINCT-PORTION ID TO ITS PRINTED NAME.            
000500******************************************************************        
000600     SELECT PRECINCT-MANIFEST-IN                                          
000700         ASSIGN TO "PRCNCTIN"                                             
000800         ORGANIZATION IS SEQUENTIAL                                       
000900         ACCESS MODE IS SEQUENTIAL                                        
001000         FILE STATUS IS PRECINCT-FILE-STATUS.                             
