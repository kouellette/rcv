000100******************************************************************        
000200* SLCNTS01 - FILE-CONTROL ENTRY FOR THE CONTEST MANIFEST INPUT            
000300* FILE, THE CONTEST LIST OFF THE ELECTION-DEFINITION EXTRACT,             
000350* ALREADY FLATTENED.                                                      
000400******************************************************************        
000500     SELECT CONTEST-MANIFEST-IN                                           
000600         ASSIGN TO "CNTSTIN"                                              
000700         ORGANIZATION IS SEQUENTIAL                                       
000800         ACCESS MODE IS SEQUENTIAL                                        
000900         FILE STATUS IS CONTEST-FILE-STATUS.                              
