000100******************************************************************        
000200* WSCNTS01 - WORKING-STORAGE TABLE OF CONTEST RECORDS, KEYED BY           
000300* CONTEST-ID.  LOADED ONCE BY 1100-LOAD-CONTEST-TABLE AND                 
000400* SEARCHED LINEARLY EACH TIME A CVR SESSION NAMES A CONTEST.              
000500* CT-CONTEST-CANDIDATE-COUNT IS FILLED IN DURING THE CANDIDATE            
000600* MANIFEST LOAD SO THE "CONTEST HAS NO KNOWN CANDIDATE" CHECK             
000700* CAN BE MADE WITHOUT A SECOND PASS OF THE TABLE.                         
000800******************************************************************        
000900 01  CONTEST-TABLE-CONTROL.                                               
001000     05 CONTEST-TABLE-COUNT             PIC 9(4) COMP.                    
001100     05 CONTEST-TABLE-MAX               PIC 9(4) COMP                     
001200        VALUE 50.                                                         
001250*    FIFTY ENTRIES COVERS EVERY BALLOT STYLE THIS SHOP                    
001251*    HAS EVER RUN -- RAISE CONTEST-TABLE-MAX IF A FUTURE                  
001252*    ELECTION EVER DEFINES MORE CONTESTS THAN THAT.                       
001300                                                                          
001400 01  CONTEST-TABLE-ENTRY                                                  
001500        OCCURS 50 TIMES                                                   
001600        INDEXED BY CONTEST-TABLE-IDX.                                     
001700     05 CT-CONTEST-ID                   PIC 9(9).                         
001800     05 CT-CONTEST-NAME                 PIC X(60).                        
001900     05 CT-CONTEST-VOTE-FOR             PIC 9(4).                         
002000     05 CT-CONTEST-MAX-RANKS            PIC 9(4).                         
002050*    CT-CONTEST-VOTE-FOR AND CT-CONTEST-MAX-RANKS ARE                     
002051*    CARRIED BUT NOT ENFORCED BY THIS READER -- THEY ARE                  
002052*    FOR THE DOWNSTREAM TABULATOR, NOT FOR VALIDATION HERE.               
002100     05 CT-CONTEST-CANDIDATE-COUNT      PIC 9(4) COMP.                    
