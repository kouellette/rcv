000100******************************************************************        
000200* SLTBRQ01 - FILE-CONTROL ENTRY FOR THE TIEBREAK REQUEST INPUT            
000300* FILE.  ONE RECORD PER TIE TO RESOLVE, READ AND ANSWERED IN              
000400* THE SAME ORDER THE REQUESTS ARRIVE IN.                                  
000500******************************************************************        
000600     SELECT TIEBREAK-REQUEST-IN                                           
000700         ASSIGN TO "TBRKREQI"                                             
000800         ORGANIZATION IS SEQUENTIAL                                       
000900         ACCESS MODE IS SEQUENTIAL                                        
001000         FILE STATUS IS TIEBREAK-REQUEST-FILE-STATUS.                     
