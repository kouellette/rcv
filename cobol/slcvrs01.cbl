000100******************************************************************        
000200* SLCVRS01 - FILE-CONTROL ENTRY FOR THE FLATTENED CVR SESSION             
000300* FILE.  THIS IS THE COBOL-SIDE SUBSTITUTE FOR THE DOMINION CVR           
000400* EXPORT JSON -- ONE RECORD PER RANKING MARK, CARDS AND SESSIONS          
000500* ALREADY UNWRAPPED BY THE TIME THIS PROGRAM SEES THEM.                   
000600******************************************************************        
000700     SELECT CVR-SESSION-IN                                                
000800         ASSIGN TO "CVRSESIN"                                             
000900         ORGANIZATION IS SEQUENTIAL                                       
001000         ACCESS MODE IS SEQUENTIAL                                        
001100         FILE STATUS IS CVR-SESSION-FILE-STATUS.                          
