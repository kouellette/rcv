000100******************************************************************        
000200* FDTBRQ01 - RECORD LAYOUT FOR A TIEBREAK REQUEST.  TB-TIE-MODE           
000300* IS THE 2-CHARACTER CODE THAT SELECTS THE ALGORITHM (SEE THE             
000400* MODE TABLE AT THE TOP OF TIEBRK01).  TB-PERMUTATION-CODE IS             
000500* ONLY MEANINGFUL WHEN TB-PERMUTATION-LEN IS GREATER THAN ZERO.           
000600******************************************************************        
000700 FD  TIEBREAK-REQUEST-IN                                                  
000800     LABEL RECORDS ARE STANDARD                                           
000900     RECORD CONTAINS 1422 CHARACTERS.                                     
001000                                                                          
001100 01  TIEBREAK-REQUEST-RECORD.                                             
001200     05 TB-ROUND-NUM                   PIC 9(4).                          
001300     05 TB-NUM-VOTES                    PIC S9(9)V9(4) COMP-3.            
001400     05 TB-NUM-VOTES-DISPLAY REDEFINES                                    
001500        TB-NUM-VOTES                    PIC S9(9)V9(4).                   
001600     05 TB-TIE-MODE                     PIC X(2).                         
001650*    ONLY ONE OF THE SIX 88-LEVELS ABOVE WILL BE TRUE ON                  
001651*    ANY GIVEN REQUEST -- 2100-DISPATCH-TIE-MODE IN                       
001652*    TIEBRK01 TESTS THEM IN THE ORDER DECLARED HERE.                      
001700        88 TB-MODE-INTERACTIVE          VALUE "IN".                       
001800        88 TB-MODE-RANDOM               VALUE "RN".                       
001900        88 TB-MODE-GENERATE-PERM        VALUE "GP".                       
002000        88 TB-MODE-USE-CONFIG-PERM      VALUE "UP".                       
002100        88 TB-MODE-PREVIOUS-ROUNDS      VALUE "PR".                       
002200        88 TB-MODE-PREV-THEN-INTERACT   VALUE "PI".                       
002300     05 TB-NUM-TIED                     PIC 9(4).                         
002350*    TB-NUM-TIED TELLS THE READING PROGRAM HOW MANY OF                    
002351*    THE 20 OCCURRENCES BELOW ARE ACTUALLY POPULATED --                   
002352*    THE REST ARE LOW-VALUE FILLER SLOTS, NOT BLANK CODES.                
002400     05 TB-TIED-CANDIDATE-CODE          PIC X(20)                         
002500        OCCURS 20 TIMES.                                                  
002600     05 TB-PERMUTATION-LEN              PIC 9(4).                         
002650*    TB-PERMUTATION-LEN OF ZERO MEANS NO CONFIGURED DRAW                  
002651*    ORDER WAS SUPPLIED -- GP AND UP MODES BOTH DEPEND ON                 
002652*    THIS LENGTH BEING GREATER THAN ZERO TO DO ANY WORK.                  
002700     05 TB-PERMUTATION-CODE             PIC X(20)                         
002800        OCCURS 50 TIMES.                                                  
002900     05 FILLER                          PIC X(1).                         
