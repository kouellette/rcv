000100******************************************************************        
000200* WSPRCT01 - WORKING-STORAGE TABLE OF PRECINCT-PORTION RECORDS,           
000300* KEYED BY PRECINCT-ID.  LOADED ONCE AT THE START OF THE RUN BY           
000400* 1000-LOAD-PRECINCT-TABLE AND SEARCHED LINEARLY THEREAFTER.              
000500******************************************************************        
000600 01  PRECINCT-TABLE-CONTROL.                                              
000700     05 PRECINCT-TABLE-COUNT            PIC 9(4) COMP.                    
000800     05 PRECINCT-TABLE-MAX              PIC 9(4) COMP                     
000900        VALUE 2000.                                                       
000950*    TWO THOUSAND ENTRIES IS WELL PAST THE LARGEST                        
000951*    COUNTY THIS SHOP HAS TABULATED -- RAISE                              
000952*    PRECINCT-TABLE-MAX BEFORE A STATEWIDE RUN.                           
001000                                                                          
001100 01  PRECINCT-TABLE-ENTRY                                                 
001200        OCCURS 2000 TIMES                                                 
001300        INDEXED BY PRECINCT-TABLE-IDX.                                    
001400     05 PT-PRECINCT-ID                  PIC 9(9).                         
001500     05 PT-PRECINCT-NAME                PIC X(60).                        
001550*    PRECINCT-NAME IS THE ONLY FIELD COPIED FORWARD ONTO                  
001551*    THE BALLOT-RANKING-RECORD -- PRECINCT-ID ITSELF NEVER                
001552*    LEAVES THIS TABLE.                                                   
